000100*****************************************************************
000200* Start - WLOG common file-status and audit-trail resources.    *
000300*                                                               *
000400* COPYd into every WLOG program so a file-status abend and an   *
000500* audit-trail line look the same no matter which step wrote     *
000600* them.  The paragraphs that use these fields are NOT copied in *
000700* - see 9950/9960/9990 in each program's own PROCEDURE DIVISION.*
000800*****************************************************************
000900 01  WLOG-FILE-ERROR-LINE.
001000     02  FILLER                 PIC  X(14) VALUE 'WLOG FILE I/O-'.
001100     02  FILLER                 PIC  X(07) VALUE ' FILE: '.
001200     02  FE-FILE-ID             PIC  X(08) VALUE SPACES.
001300     02  FILLER                 PIC  X(09) VALUE ' STATUS: '.
001400     02  FE-FILE-STATUS         PIC  X(02) VALUE SPACES.
001500     02  FILLER                 PIC  X(12) VALUE ' PARAGRAPH: '.
001600     02  FE-PARAGRAPH           PIC  X(10) VALUE SPACES.
001700     02  FILLER                 PIC  X(18) VALUE SPACES.
001800
001900 01  WLOG-AUDIT-RECORD.
002000     02  AR-DATE                PIC  X(10) VALUE SPACES.
002100     02  FILLER                 PIC  X(01) VALUE SPACE.
002200     02  AR-TIME                PIC  X(08) VALUE SPACES.
002300     02  FILLER                 PIC  X(01) VALUE SPACE.
002400     02  AR-PROGRAM             PIC  X(08) VALUE SPACES.
002500     02  FILLER                 PIC  X(01) VALUE SPACE.
002600     02  AR-MESSAGE             PIC  X(70) VALUE SPACES.
002700
002800 01  WLOG-TODAY-DATE.
002900     02  WTD-CCYY               PIC  9(04).
003000     02  WTD-MM                 PIC  9(02).
003100     02  WTD-DD                 PIC  9(02).
003200
003300 01  WTD-CCYY-GROUP REDEFINES WTD-CCYY.
003400     02  WTD-CCYY-CENTURY       PIC  9(02).
003500     02  WTD-CCYY-YEAR          PIC  9(02).
003600
003700*    ACCEPT FROM DATE STILL RETURNS A 2-DIGIT YEAR ON THIS
003800*    COMPILER - 9950 WINDOWS IT INTO WLOG-TODAY-DATE ABOVE.
003900 01  WLOG-TODAY-DATE-2.
004000     02  WTD2-YY                PIC  9(02).
004100     02  WTD2-MM                PIC  9(02).
004200     02  WTD2-DD                PIC  9(02).
004300
004400 01  WLOG-TODAY-TIME.
004500     02  WTT-HH                 PIC  9(02).
004600     02  WTT-MM                 PIC  9(02).
004700     02  WTT-SS                 PIC  9(02).
004800     02  FILLER                 PIC  9(02).
004900
005000 01  WLOG-TIME-PRINT.
005100     02  WTP-HH                 PIC  9(02).
005200     02  FILLER                 PIC  X(01) VALUE ':'.
005300     02  WTP-MM                 PIC  9(02).
005400     02  FILLER                 PIC  X(01) VALUE ':'.
005500     02  WTP-SS                 PIC  9(02).
005600*****************************************************************
005700* End   - WLOG common file-status and audit-trail resources.    *
005800*****************************************************************
