000100*****************************************************************
000200*                                                               *
000300* WLOG - Web Log analysis batch suite.                          *
000400*                                                               *
000500* WP-RECORD - the one-record FILTER-PARMS control record read   *
000600* by WLOG020 at start-up.  Selects the detail records that feed *
000700* the statistics and the DETAIL-EXPORT file.                    *
000800*                                                               *
000900* Date       UserID    Description                              *
001000* ---------- --------  ---------------------------------------- *
001100* 04/02/96   MDV       Original copy member for WLOG020.        *
001200* 09/23/97   CWE       Added WP-STATUS-SELECT; prior release    *
001300*                      filtered by date and bot only.           *
001400* 02/11/99   MDV       Added WP-STATUS-SELECT-NUM redefinition  *
001500*                      so WLOG020 can compare it to a 9(03)     *
001600*                      detail field without an edited move.     *
001700*                                                               *
001800*****************************************************************
001900 01  WP-RECORD.
002000     02  WP-START-DATE          PIC  9(08) VALUE ZEROES.
002100     02  WP-END-DATE            PIC  9(08) VALUE ZEROES.
002200     02  WP-BOT-SELECT          PIC  X(20) VALUE 'ALL'.
002300     02  WP-STATUS-SELECT       PIC  X(03) VALUE 'ALL'.           WLOG0011
002400     02  FILLER                 PIC  X(40) VALUE SPACES.
002500
002600*    REDEFINITION USED BY WLOG020 2200-APPLY-FILTER ONLY AFTER
002700*    IT HAS CONFIRMED WP-STATUS-SELECT IS NOT 'ALL' OR '000'.
002800 01  WP-STATUS-SELECT-NUM REDEFINES WP-RECORD.
002900     02  FILLER                 PIC  X(36).
003000     02  WS-STATUS-SELECT-NUM   PIC  9(03).
003100     02  FILLER                 PIC  X(40).
