000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    WLOG020.
000300 AUTHOR.        M D VANCE.
000400 INSTALLATION.  WALMART LABS - DATA SERVICES.
000500 DATE-WRITTEN.  04/02/1996.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*   W L O G 0 2 0                                                *
001100*                                                                *
001200*   WEB LOG ANALYSIS BATCH SUITE - STEP 2, RECORD FILTER,        *
001300*   STATISTICS AGGREGATOR AND EXPORTER.                          *
001400*                                                                *
001500*   READS THE ONE-RECORD FILTER-PARMS CONTROL CARD, THEN READS   *
001600*   WLOG-WORK-DETAIL (WRITTEN BY WLOG010) RECORD BY RECORD.      *
001700*   EACH DETAIL RECORD THAT SURVIVES THE DATE/BOT/STATUS FILTER  *
001800*   IS WRITTEN TO DETAIL-EXPORT AND FOLDED INTO THE RUNNING      *
001900*   STATISTICS.  AT END OF FILE THE STATISTICS ARE PRINTED TO    *
002000*   SUMMARY-REPORT ALONGSIDE THE READ/PARSED/SKIPPED COUNTS      *
002100*   WLOG010 LEFT ON THE TRAILER RECORD.                          *
002200*                                                                *
002300*----------------------------------------------------------------*
002400*   C H A N G E   L O G                                         *
002500*----------------------------------------------------------------*
002600* DATE       USERID    REQUEST   DESCRIPTION                    *
002700* ---------- --------- --------- ------------------------------ *
002800* 04/02/96   MDV       WLOG-0002 ORIGINAL PROGRAM.               *
002900* 09/23/97   CWE       WLOG-0011 ADDED STATUS-CODE FILTER AND    *
003000*                      THE STATUS-CODE DISTRIBUTION SECTION -    *
003100*                      WEBMASTERS WANTED 404/500 COUNTS.         *
003200* 02/11/99   MDV       WLOG-0018 Y2K FOLLOW-ON - WP-START-DATE   *
003300*                      AND WP-END-DATE NOW COMPARE AGAINST A     *
003400*                      FULL 4-DIGIT WD-LOG-DATE.  SEE WLOGDTL    *
003500*                      AND WLOGPRM CHANGE LOGS.                  *
003600* 06/30/01   RPT       WLOG-0022 TOP PATHS SECTION ADDED - PRIOR *
003700*                      RELEASE ONLY PRODUCED THE FOUR COUNT      *
003800*                      BLOCKS, NOT THE PATH BREAKDOWN.           *
003900* 07/19/04   CWE       WLOG-0025 DETAIL-EXPORT PATH COLUMN       *
004000*                      WIDENED TO MATCH WLOGDTL.                 *
004100* 10/08/07   CWE       WLOG-0028 ADDED TRAFFIC-OVER-TIME SECTION *
004200*                      (DAILY SERIES) PER MARKETING REQUEST.     *
004300* 05/08/12   RPT       WLOG-0036 USER AGENT EXPORT COLUMN        *
004400*                      WIDENED TO MATCH WLOGDTL.                 *
004500* 01/22/16   CWE       WLOG-0044 BOT DISTRIBUTION NOW SORTED     *
004600*                      DESCENDING BY COUNT - WAS IN FIRST-SEEN   *
004700*                      ORDER, WHICH CONFUSED THE WEEKLY REVIEW.  *
004710* 11/30/16   CWE       WLOG-0046 4000-WRITE-EXPORT-LINE WAS      *
004720*                      STRINGING WD-REFERRER, WD-USER-AGENT AND  *
004730*                      WD-BOT-NAME DELIMITED BY SPACE - CUT OFF  *
004740*                      AT THE FIRST EMBEDDED BLANK, TRUNCATING   *
004750*                      REAL USER-AGENT STRINGS AND THE 'YAHOO!   *
004760*                      SLURP' BOT NAME.  ALL THREE NOW SIZE.     *
004770* 01/05/17   CWE       WLOG-0048 9950 WAS BUILDING AR-DATE WITH  *
004780*                      THE DAY AT (10:1) INSTEAD OF (9:2) - SAME *
004790*                      FIX AS WLOG010'S 9950, SEE ITS LOG.       *
004807* 02/14/17   CWE       WLOG-0049 5620-EDIT-DATE CLAIMED TO BUILD  *
004814*                      A YYYY-MM-DD PRINT DATE BUT ONLY MOVED THE *
004821*                      CCYY AND BLANKED ONE BYTE - MONTH, DAY AND *
004828*                      BOTH DASHES NEVER CAME OUT ON THE TRAFFIC- *
004835*                      OVER-TIME SECTION.  ADDED A REDEFINES ON   *
004842*                      WLOG-DATE-DIST-DATE TO BREAK OUT CCYY/MM/  *
004849*                      DD AND REWROTE 5620 TO MOVE ALL 5 PIECES.  *
004856* 02/14/17   CWE       WLOG-0050 5310-BOT-DISTRIBUTION MOVED THE  *
004863*                      RAW COMP BOT COUNT STRAIGHT INTO THE PRINT *
004870*                      LINE - CAME OUT ZERO-PADDED AND LEFT-      *
004877*                      JUSTIFIED INSTEAD OF EDITED.  ADDED         *
004884*                      WLOG-BOT-CNT-EDIT PIC Z(8)9 AND ROUTED THE  *
004891*                      MOVE THROUGH IT, SAME AS THE SHARE % FIELD. *
004898******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.   IBM-370.
005200 OBJECT-COMPUTER.   IBM-370.
005300 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT WLOG-FILTER-PARMS ASSIGN TO UT-S-WLOGPRM
005700            ORGANIZATION IS LINE SEQUENTIAL
005800            FILE STATUS IS WLOG-WLOGPRM-STATUS.
005900     SELECT WLOG-WORK-DETAIL ASSIGN TO UT-S-WLOGWRK
006000            ORGANIZATION IS LINE SEQUENTIAL
006100            FILE STATUS IS WLOG-WLOGWRK-STATUS.
006200     SELECT WLOG-DETAIL-EXPORT ASSIGN TO UT-S-WLOGEXP
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS IS WLOG-WLOGEXP-STATUS.
006500     SELECT WLOG-SUMMARY-REPORT ASSIGN TO UT-S-WLOGRPT
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            FILE STATUS IS WLOG-WLOGRPT-STATUS.
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  WLOG-FILTER-PARMS
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD.
007300 01  WLOG-PARM-RECORD.
007400     02  WLOG-PARM-TEXT           PIC  X(79).
007500     02  FILLER                   PIC  X(01) VALUE SPACE.
007600 FD  WLOG-WORK-DETAIL
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD.
007900 01  WLOG-WORK-RECORD.
008000     02  WLOG-WORK-TEXT           PIC  X(499).
008100     02  FILLER                   PIC  X(01) VALUE SPACE.
008200 FD  WLOG-DETAIL-EXPORT
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD.
008500 01  WLOG-EXPORT-LINE.
008600     02  WLOG-EXPORT-TEXT         PIC  X(599).
008700     02  FILLER                   PIC  X(01) VALUE SPACE.
008800 FD  WLOG-SUMMARY-REPORT
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD.
009100 01  WLOG-PRINT-LINE.
009200     02  WLOG-PRINT-TEXT          PIC  X(131).
009300     02  FILLER                   PIC  X(01) VALUE SPACE.
009400 WORKING-STORAGE SECTION.
009500******************************************************************
009600*   COMMON FILE-STATUS / AUDIT-TRAIL RESOURCES - SEE WLOGERR.   *
009700******************************************************************
009800 COPY WLOGERR.
009900******************************************************************
010000*   FILTER-PARMS CONTROL RECORD LAYOUT - SEE WLOGPRM.           *
010100******************************************************************
010200 COPY WLOGPRM.
010300******************************************************************
010400*   DETAIL RECORD / TRAILER-RECORD LAYOUT - SEE WLOGDTL.        *
010500******************************************************************
010600 COPY WLOGDTL.
010700******************************************************************
010800*   FILE-STATUS SWITCHES AND RUN COUNTERS.                      *
010900******************************************************************
011000 01  WLOG-WLOGPRM-STATUS          PIC  X(02) VALUE SPACES.
011100     88  WLOG-WLOGPRM-OK              VALUE '00'.
011200 01  WLOG-WLOGWRK-STATUS          PIC  X(02) VALUE SPACES.
011300     88  WLOG-WLOGWRK-OK              VALUE '00'.
011400     88  WLOG-WLOGWRK-EOF              VALUE '10'.
011500 01  WLOG-WLOGEXP-STATUS          PIC  X(02) VALUE SPACES.
011600     88  WLOG-WLOGEXP-OK              VALUE '00'.
011700 01  WLOG-WLOGRPT-STATUS          PIC  X(02) VALUE SPACES.
011800     88  WLOG-WLOGRPT-OK              VALUE '00'.
011900 01  WLOG-EOF-SW                  PIC  X(01) VALUE 'N'.
012000     88  WLOG-EOF                      VALUE 'Y'.
012100 01  WLOG-SELECTED-SW             PIC  X(01) VALUE 'N'.
012200     88  WLOG-SELECTED                 VALUE 'Y'.
012300 01  WLOG-SUB                     PIC  S9(04) COMP VALUE ZEROES.
012400 01  WLOG-SUB2                    PIC  S9(04) COMP VALUE ZEROES.
012410 01  WLOG-SUB3                    PIC  S9(04) COMP VALUE ZEROES.
012420 01  WLOG-LARGEST-CNT             PIC  S9(08) COMP VALUE ZEROES.
012500 01  WLOG-CTL-LINES-READ          PIC  9(08) VALUE ZEROES.
012600 01  WLOG-CTL-LINES-PARSED        PIC  9(08) VALUE ZEROES.
012700 01  WLOG-CTL-LINES-SKIPPED       PIC  9(08) VALUE ZEROES.
012800 01  WLOG-TOTAL-REQUESTS          PIC  S9(08) COMP VALUE ZEROES.
012900 01  WLOG-BOT-REQUESTS            PIC  S9(08) COMP VALUE ZEROES.
013000 01  WLOG-EXPORT-COUNT            PIC  S9(08) COMP VALUE ZEROES.
013100 01  WLOG-UNIQUE-IP-COUNT         PIC  S9(08) COMP VALUE ZEROES.
013200 01  WLOG-SHARE-PERCENT           PIC  S9(03)V9(01) VALUE ZEROES.
013300 01  WLOG-SHARE-EDIT              PIC  ZZ9.9.
013350 01  WLOG-BOT-CNT-EDIT            PIC  Z(8)9.
013400******************************************************************
013500*   UNIQUE-IP TABLE.  RULE WLOG-0016 - 15-CHARACTER TEXT IS THE  *
013600*   KEY.  LINEAR SEARCH, NOT SEARCH/INDEXED - SEE 3100.          *
013700******************************************************************
013800 01  WLOG-MAX-IPS                 PIC  S9(04) COMP VALUE 2000.
013900 01  WLOG-IP-SEEN-COUNT           PIC  S9(04) COMP VALUE ZEROES.
014000 01  WLOG-IP-SEEN-TABLE.
014100     02  WLOG-IP-SEEN             PIC  X(15) VALUE SPACES
014200                                   OCCURS 2000 TIMES.
014300******************************************************************
014400*   BOT-NAME DISTRIBUTION TABLE - RULE 14.  SMALL, FIXED SIZE.   *
014500******************************************************************
014600 01  WLOG-MAX-BOTS                PIC  S9(04) COMP VALUE 20.
014700 01  WLOG-BOT-DIST-COUNT          PIC  S9(04) COMP VALUE ZEROES.
014800 01  WLOG-BOT-DIST-TABLE.
014900     02  WLOG-BOT-DIST-ENTRY OCCURS 20 TIMES.
015000         03  WLOG-BOT-DIST-NAME  PIC  X(20) VALUE SPACES.
015100         03  WLOG-BOT-DIST-CNT   PIC  S9(08) COMP VALUE ZEROES.
015200******************************************************************
015300*   STATUS-CODE DISTRIBUTION TABLE - KEPT IN ASCENDING ORDER BY  *
015400*   INSERTING EACH NEW CODE AT ITS SORTED POSITION - RULE 17.    *
015500******************************************************************
015600 01  WLOG-MAX-STATUS              PIC  S9(04) COMP VALUE 50.
015700 01  WLOG-STATUS-DIST-COUNT       PIC  S9(04) COMP VALUE ZEROES.
015800 01  WLOG-STATUS-DIST-TABLE.
015900     02  WLOG-STATUS-DIST-ENTRY OCCURS 50 TIMES.
016000         03  WLOG-STATUS-DIST-CODE PIC  9(03) VALUE ZEROES.
016100         03  WLOG-STATUS-DIST-CNT  PIC  S9(08) COMP VALUE ZEROES.
016200******************************************************************
016300*   PATH TABLE - RULE 15.  TOP 10 SELECTED AT REPORT TIME.       *
016400******************************************************************
016500 01  WLOG-MAX-PATHS               PIC  S9(04) COMP VALUE 500.
016600 01  WLOG-PATH-COUNT              PIC  S9(04) COMP VALUE ZEROES.
016700 01  WLOG-PATH-TABLE.
016800     02  WLOG-PATH-ENTRY OCCURS 500 TIMES.
016900         03  WLOG-PATH-TEXT      PIC  X(100) VALUE SPACES.
017000         03  WLOG-PATH-CNT       PIC  S9(08) COMP VALUE ZEROES.
017100         03  WLOG-PATH-USED-SW   PIC  X(01) VALUE 'N'.
017200******************************************************************
017300*   DAILY TRAFFIC TABLE - KEPT IN ASCENDING DATE ORDER - RULE 17.*
017400******************************************************************
017500 01  WLOG-MAX-DATES               PIC  S9(04) COMP VALUE 400.
017600 01  WLOG-DATE-DIST-COUNT         PIC  S9(04) COMP VALUE ZEROES.
017700 01  WLOG-DATE-DIST-TABLE.
017800     02  WLOG-DATE-DIST-ENTRY OCCURS 400 TIMES.
017900         03  WLOG-DATE-DIST-DATE PIC  9(08) VALUE ZEROES.
017920*        REDEFINE #1 - CCYY/MM/DD BREAKOUT USED BY 5620-EDIT-
017940*        DATE (SECTION 6 OF THE SUMMARY-REPORT) TO PUT THE
017950*        DASHES BACK IN FOR PRINT.
017960         03  WLOG-DATE-DIST-DATE-R REDEFINES
017970             WLOG-DATE-DIST-DATE.
017980             04  WLOG-DATE-DIST-CCYY PIC  9(04).
017985             04  WLOG-DATE-DIST-MM   PIC  9(02).
017990             04  WLOG-DATE-DIST-DD   PIC  9(02).
018000         03  WLOG-DATE-DIST-CNT  PIC  S9(08) COMP VALUE ZEROES.
018100******************************************************************
018200*   SWAP WORK AREA FOR THE BOT-DISTRIBUTION SORT (WLOG-0044).    *
018300*   THE OTHER THREE REDEFINES THIS PROGRAM RUNS UNDER ARE THE    *
018400*   ONES CARRIED IN ON THE WLOGERR/WLOGPRM/WLOGDTL COPY MEMBERS -*
018500*   WTD-CCYY-GROUP, WP-STATUS-SELECT-NUM AND WC-CONTROL-RECORD.  *
018600******************************************************************
018700 01  WLOG-BOT-SORT-TEMP.
018800     02  WLOG-BOT-TEMP-NAME       PIC  X(20) VALUE SPACES.
018900     02  WLOG-BOT-TEMP-CNT        PIC  S9(08) COMP VALUE ZEROES.
019000******************************************************************
019100*   CSV HEADER LINE WRITTEN ONCE, AT 1000-INITIALIZE.            *
019200******************************************************************
019800 01  WLOG-EXPORT-HEADER           PIC  X(131) VALUE
019900     'TIMESTAMP,LOG-DATE,LOG-HOUR,IP-ADDRESS,METHOD,PATH,STATUS,
020000-    'BYTES,REFERRER,USER-AGENT,IS-BOT,BOT-NAME'.
020100 PROCEDURE DIVISION.
020200******************************************************************
020300 1000-INITIALIZE.
020400     OPEN INPUT  WLOG-FILTER-PARMS.
020500     IF NOT WLOG-WLOGPRM-OK
020600         MOVE 'WLOGPRM ' TO FE-FILE-ID
020700         MOVE WLOG-WLOGPRM-STATUS TO FE-FILE-STATUS
020800         MOVE '1000-INIT ' TO FE-PARAGRAPH
020900         PERFORM 9990-FILE-STATUS-ERROR THRU 9990-EXIT.
021000     READ WLOG-FILTER-PARMS INTO WP-RECORD
021100         AT END
021200             MOVE SPACES TO WP-BOT-SELECT WP-STATUS-SELECT
021300             MOVE 'ALL' TO WP-BOT-SELECT
021400             MOVE 'ALL' TO WP-STATUS-SELECT
021500             MOVE ZEROES TO WP-START-DATE
021600             MOVE 99999999 TO WP-END-DATE.
021700     CLOSE WLOG-FILTER-PARMS.
021800     OPEN INPUT  WLOG-WORK-DETAIL.
021900     IF NOT WLOG-WLOGWRK-OK
022000         MOVE 'WLOGWORK' TO FE-FILE-ID
022100         MOVE WLOG-WLOGWRK-STATUS TO FE-FILE-STATUS
022200         MOVE '1000-INIT ' TO FE-PARAGRAPH
022300         PERFORM 9990-FILE-STATUS-ERROR THRU 9990-EXIT.
022400     OPEN OUTPUT WLOG-DETAIL-EXPORT.
022500     IF NOT WLOG-WLOGEXP-OK
022600         MOVE 'WLOGEXP ' TO FE-FILE-ID
022700         MOVE WLOG-WLOGEXP-STATUS TO FE-FILE-STATUS
022800         MOVE '1000-INIT ' TO FE-PARAGRAPH
022900         PERFORM 9990-FILE-STATUS-ERROR THRU 9990-EXIT.
023000     OPEN OUTPUT WLOG-SUMMARY-REPORT.
023100     IF NOT WLOG-WLOGRPT-OK
023200         MOVE 'WLOGRPT ' TO FE-FILE-ID
023300         MOVE WLOG-WLOGRPT-STATUS TO FE-FILE-STATUS
023400         MOVE '1000-INIT ' TO FE-PARAGRAPH
023500         PERFORM 9990-FILE-STATUS-ERROR THRU 9990-EXIT.
023600     WRITE WLOG-EXPORT-LINE FROM WLOG-EXPORT-HEADER.
023700     ADD 1 TO WLOG-EXPORT-COUNT.
023800     PERFORM 9960-WRITE-AUDIT THRU 9960-EXIT.
023900 1000-EXIT.
024000     EXIT.
024100******************************************************************
024200 2000-PROCESS-DETAIL.
024300     PERFORM 2010-READ-WORK-DETAIL THRU 2010-EXIT
024400         WITH TEST AFTER
024500         UNTIL WLOG-EOF.
024600 2000-EXIT.
024700     EXIT.
024800******************************************************************
024900 2010-READ-WORK-DETAIL.
025000     READ WLOG-WORK-DETAIL INTO WD-RECORD
025100         AT END
025200             MOVE 'Y' TO WLOG-EOF-SW.
025300     IF WLOG-EOF
025400         GO TO 2010-EXIT.
025500     IF NOT WLOG-WLOGWRK-OK AND NOT WLOG-WLOGWRK-EOF
025600         MOVE 'WLOGWORK' TO FE-FILE-ID
025700         MOVE WLOG-WLOGWRK-STATUS TO FE-FILE-STATUS
025800         MOVE '2010-READ ' TO FE-PARAGRAPH
025900         PERFORM 9990-FILE-STATUS-ERROR THRU 9990-EXIT.
026000     IF WD-CONTROL-RECORD
026100         MOVE WC-LINES-READ    TO WLOG-CTL-LINES-READ
026200         MOVE WC-LINES-PARSED  TO WLOG-CTL-LINES-PARSED
026300         MOVE WC-LINES-SKIPPED TO WLOG-CTL-LINES-SKIPPED
026400         GO TO 2010-EXIT.
026500     PERFORM 2200-APPLY-FILTER THRU 2200-EXIT.
026600     IF WLOG-SELECTED
026700         PERFORM 3000-ACCUMULATE-STATS THRU 3000-EXIT
026800         PERFORM 4000-WRITE-EXPORT-LINE THRU 4000-EXIT.
026900 2010-EXIT.
027000     EXIT.
027100******************************************************************
027200*   2200 - APPLY-FILTER (RECORD-FILTER UNIT).  RULES 11-13.      *
027300******************************************************************
027400 2200-APPLY-FILTER.
027500     MOVE 'N' TO WLOG-SELECTED-SW.
027600     IF WD-LOG-DATE < WP-START-DATE OR WD-LOG-DATE > WP-END-DATE
027700         GO TO 2200-EXIT.
027800     IF WP-BOT-SELECT NOT = 'ALL'
027900         AND WP-BOT-SELECT NOT = WD-BOT-NAME
028000             GO TO 2200-EXIT.
028100     IF WP-STATUS-SELECT NOT = 'ALL' AND WP-STATUS-SELECT NOT = '000'
028200         IF WS-STATUS-SELECT-NUM NOT = WD-STATUS-CODE
028300             GO TO 2200-EXIT.
028400     MOVE 'Y' TO WLOG-SELECTED-SW.
028500 2200-EXIT.
028600     EXIT.
028700******************************************************************
028800*   3000 - ACCUMULATE-STATS (STATS-AGGREGATOR UNIT).  RULES      *
028900*   14-17.  ONLY CALLED FOR RECORDS THAT PASSED 2200.            *
029000******************************************************************
029100 3000-ACCUMULATE-STATS.
029200     ADD 1 TO WLOG-TOTAL-REQUESTS.
029300     IF WD-IS-BOT = 'Y'
029400         ADD 1 TO WLOG-BOT-REQUESTS.
029500     PERFORM 3100-TRACK-UNIQUE-IP THRU 3100-EXIT.
029600     PERFORM 3200-TRACK-BOT-DIST THRU 3200-EXIT.
029700     PERFORM 3300-TRACK-STATUS-DIST THRU 3300-EXIT.
029800     PERFORM 3400-TRACK-PATH THRU 3400-EXIT.
029900     PERFORM 3500-TRACK-DATE-DIST THRU 3500-EXIT.
030000 3000-EXIT.
030100     EXIT.
030200******************************************************************
030300*   3100 - TRACK-UNIQUE-IP.  LINEAR SEARCH, GO TO LOOP.          *
030400******************************************************************
030500 3100-TRACK-UNIQUE-IP.
030600     MOVE 1 TO WLOG-SUB.
030700 3110-SCAN-IP.
030800     IF WLOG-SUB > WLOG-IP-SEEN-COUNT
030900         GO TO 3120-ADD-NEW-IP.
031000     IF WLOG-IP-SEEN (WLOG-SUB) = WD-IP-ADDRESS
031100         GO TO 3100-EXIT.
031200     ADD 1 TO WLOG-SUB.
031300     GO TO 3110-SCAN-IP.
031400 3120-ADD-NEW-IP.
031500     IF WLOG-IP-SEEN-COUNT >= WLOG-MAX-IPS
031600         GO TO 3100-EXIT.
031700     ADD 1 TO WLOG-IP-SEEN-COUNT.
031800     MOVE WD-IP-ADDRESS TO WLOG-IP-SEEN (WLOG-IP-SEEN-COUNT).
031900     ADD 1 TO WLOG-UNIQUE-IP-COUNT.
032000 3100-EXIT.
032100     EXIT.
032200******************************************************************
032300*   3200 - TRACK-BOT-DIST.  LINEAR SEARCH BY BOT NAME, ADD IF    *
032400*   NOT FOUND.  SORTED INTO COUNT ORDER LATER, AT 5300.          *
032500******************************************************************
032600 3200-TRACK-BOT-DIST.
032700     MOVE 1 TO WLOG-SUB.
032800 3210-SCAN-BOT.
032900     IF WLOG-SUB > WLOG-BOT-DIST-COUNT
033000         GO TO 3220-ADD-NEW-BOT.
033100     IF WLOG-BOT-DIST-NAME (WLOG-SUB) = WD-BOT-NAME
033200         ADD 1 TO WLOG-BOT-DIST-CNT (WLOG-SUB)
033300         GO TO 3200-EXIT.
033400     ADD 1 TO WLOG-SUB.
033500     GO TO 3210-SCAN-BOT.
033600 3220-ADD-NEW-BOT.
033700     IF WLOG-BOT-DIST-COUNT >= WLOG-MAX-BOTS
033800         GO TO 3200-EXIT.
033900     ADD 1 TO WLOG-BOT-DIST-COUNT.
034000     MOVE WD-BOT-NAME TO WLOG-BOT-DIST-NAME (WLOG-BOT-DIST-COUNT).
034100     MOVE 1 TO WLOG-BOT-DIST-CNT (WLOG-BOT-DIST-COUNT).
034200 3200-EXIT.
034300     EXIT.
034400******************************************************************
034500*   3300 - TRACK-STATUS-DIST.  KEPT IN ASCENDING CODE ORDER BY   *
034600*   INSERTING AT THE SORTED POSITION - RULE 17 READS EASIER OFF  *
034700*   A PRE-SORTED TABLE THAN A SORT AT REPORT TIME.               *
034800******************************************************************
034900 3300-TRACK-STATUS-DIST.                                          WLOG0011
035000     MOVE 1 TO WLOG-SUB.
035100 3310-SCAN-STATUS.
035200     IF WLOG-SUB > WLOG-STATUS-DIST-COUNT
035300         GO TO 3320-INSERT-STATUS.
035400     IF WLOG-STATUS-DIST-CODE (WLOG-SUB) = WD-STATUS-CODE
035500         ADD 1 TO WLOG-STATUS-DIST-CNT (WLOG-SUB)
035600         GO TO 3300-EXIT.
035700     IF WLOG-STATUS-DIST-CODE (WLOG-SUB) > WD-STATUS-CODE
035800         GO TO 3320-INSERT-STATUS.
035900     ADD 1 TO WLOG-SUB.
036000     GO TO 3310-SCAN-STATUS.
036100 3320-INSERT-STATUS.
036200     IF WLOG-STATUS-DIST-COUNT >= WLOG-MAX-STATUS
036300         GO TO 3300-EXIT.
036400     MOVE WLOG-STATUS-DIST-COUNT TO WLOG-SUB2.
036500 3330-SHIFT-DOWN.
036600     IF WLOG-SUB2 < WLOG-SUB
036700         GO TO 3340-STORE-STATUS.
036800     MOVE WLOG-STATUS-DIST-ENTRY (WLOG-SUB2)
036900         TO WLOG-STATUS-DIST-ENTRY (WLOG-SUB2 + 1).
037000     SUBTRACT 1 FROM WLOG-SUB2.
037100     GO TO 3330-SHIFT-DOWN.
037200 3340-STORE-STATUS.
037300     MOVE WD-STATUS-CODE TO WLOG-STATUS-DIST-CODE (WLOG-SUB).
037400     MOVE 1 TO WLOG-STATUS-DIST-CNT (WLOG-SUB).
037500     ADD 1 TO WLOG-STATUS-DIST-COUNT.
037600 3300-EXIT.
037700     EXIT.
037800******************************************************************
037900*   3400 - TRACK-PATH.  LINEAR SEARCH, ADD IF NOT FOUND OR IF    *
038000*   THE TABLE OVERFLOWS SIMPLY STOP COUNTING NEW PATHS - THE     *
038100*   TOP-10 SELECTION AT 5500 ONLY NEEDS THE ONES ALREADY SEEN.   *
038200******************************************************************
038300 3400-TRACK-PATH.
038400     MOVE 1 TO WLOG-SUB.
038500 3410-SCAN-PATH.
038600     IF WLOG-SUB > WLOG-PATH-COUNT
038700         GO TO 3420-ADD-NEW-PATH.
038800     IF WLOG-PATH-TEXT (WLOG-SUB) = WD-PATH
038900         ADD 1 TO WLOG-PATH-CNT (WLOG-SUB)
039000         GO TO 3400-EXIT.
039100     ADD 1 TO WLOG-SUB.
039200     GO TO 3410-SCAN-PATH.
039300 3420-ADD-NEW-PATH.
039400     IF WLOG-PATH-COUNT >= WLOG-MAX-PATHS
039500         GO TO 3400-EXIT.
039600     ADD 1 TO WLOG-PATH-COUNT.
039700     MOVE WD-PATH TO WLOG-PATH-TEXT (WLOG-PATH-COUNT).
039800     MOVE 1 TO WLOG-PATH-CNT (WLOG-PATH-COUNT).
039900 3400-EXIT.
040000     EXIT.
040100******************************************************************
040200*   3500 - TRACK-DATE-DIST.  KEPT IN ASCENDING DATE ORDER, SAME  *
040300*   INSERT-SORTED TECHNIQUE AS 3300.                             *
040400******************************************************************
040500 3500-TRACK-DATE-DIST.
040600     MOVE 1 TO WLOG-SUB.
040700 3510-SCAN-DATE.
040800     IF WLOG-SUB > WLOG-DATE-DIST-COUNT
040900         GO TO 3520-INSERT-DATE.
041000     IF WLOG-DATE-DIST-DATE (WLOG-SUB) = WD-LOG-DATE
041100         ADD 1 TO WLOG-DATE-DIST-CNT (WLOG-SUB)
041200         GO TO 3500-EXIT.
041300     IF WLOG-DATE-DIST-DATE (WLOG-SUB) > WD-LOG-DATE
041400         GO TO 3520-INSERT-DATE.
041500     ADD 1 TO WLOG-SUB.
041600     GO TO 3510-SCAN-DATE.
041700 3520-INSERT-DATE.
041800     IF WLOG-DATE-DIST-COUNT >= WLOG-MAX-DATES
041900         GO TO 3500-EXIT.
042000     MOVE WLOG-DATE-DIST-COUNT TO WLOG-SUB2.
042100 3530-SHIFT-DOWN.
042200     IF WLOG-SUB2 < WLOG-SUB
042300         GO TO 3540-STORE-DATE.
042400     MOVE WLOG-DATE-DIST-ENTRY (WLOG-SUB2)
042500         TO WLOG-DATE-DIST-ENTRY (WLOG-SUB2 + 1).
042600     SUBTRACT 1 FROM WLOG-SUB2.
042700     GO TO 3530-SHIFT-DOWN.
042800 3540-STORE-DATE.
042900     MOVE WD-LOG-DATE TO WLOG-DATE-DIST-DATE (WLOG-SUB).
043000     MOVE 1 TO WLOG-DATE-DIST-CNT (WLOG-SUB).
043100     ADD 1 TO WLOG-DATE-DIST-COUNT.
043200 3500-EXIT.
043300     EXIT.
043400******************************************************************
043500*   4000 - WRITE-EXPORT-LINE (EXPORTER UNIT).  COMMA-DELIMITED,  *
043600*   FIELD ORDER MATCHES WLOGDTL.                                 *
043700******************************************************************
043800 4000-WRITE-EXPORT-LINE.
043900     MOVE SPACES TO WLOG-EXPORT-LINE.
044000     STRING WD-TIMESTAMP   DELIMITED BY SIZE ','
044100            WD-LOG-DATE    DELIMITED BY SIZE ','
044200            WD-LOG-HOUR    DELIMITED BY SIZE ','
044300            WD-IP-ADDRESS  DELIMITED BY SPACE ','
044400            WD-METHOD      DELIMITED BY SPACE ','
044500            WD-PATH        DELIMITED BY SPACE ','
044600            WD-STATUS-CODE DELIMITED BY SIZE ','
044700            WD-BYTES-SENT  DELIMITED BY SIZE ','
044800            WD-REFERRER    DELIMITED BY SIZE ','
044900            WD-USER-AGENT  DELIMITED BY SIZE ','
045000            WD-IS-BOT      DELIMITED BY SIZE ','
045100            WD-BOT-NAME    DELIMITED BY SIZE
045200         INTO WLOG-EXPORT-TEXT
045300     END-STRING.
045400     WRITE WLOG-EXPORT-LINE.
045500     IF NOT WLOG-WLOGEXP-OK
045600         MOVE 'WLOGEXP ' TO FE-FILE-ID
045700         MOVE WLOG-WLOGEXP-STATUS TO FE-FILE-STATUS
045800         MOVE '4000-WRITE' TO FE-PARAGRAPH
045900         PERFORM 9990-FILE-STATUS-ERROR THRU 9990-EXIT.
046000     ADD 1 TO WLOG-EXPORT-COUNT.
046100 4000-EXIT.
046200     EXIT.
046300******************************************************************
046400*   5000 - PRODUCE-REPORT.  SUMMARY-REPORT SECTIONS 1-6.         *
046500******************************************************************
046600 5000-PRODUCE-REPORT.
046700     PERFORM 5100-HEADING THRU 5100-EXIT.
046800     PERFORM 5200-OVERALL-STATISTICS THRU 5200-EXIT.
046900     IF WLOG-TOTAL-REQUESTS = ZERO
047000         PERFORM 5650-NO-DATA-LINE THRU 5650-EXIT
047100     ELSE
047200         PERFORM 5300-SORT-BOT-DIST THRU 5300-EXIT
047300         PERFORM 5310-BOT-DISTRIBUTION THRU 5310-EXIT
047400         PERFORM 5400-STATUS-CODE-DIST THRU 5400-EXIT
047500         PERFORM 5500-TOP-PATHS THRU 5500-EXIT
047600         PERFORM 5600-TRAFFIC-BY-DATE THRU 5600-EXIT.
047700     PERFORM 5700-END-OF-REPORT THRU 5700-EXIT.
047800 5000-EXIT.
047900     EXIT.
048000******************************************************************
048100 5100-HEADING.
048200     MOVE SPACES TO WLOG-PRINT-LINE.
048300     MOVE 'WLOG020 - WEB LOG ANALYSIS - SUMMARY REPORT'
048400         TO WLOG-PRINT-TEXT (1:44).
048500     PERFORM 5900-PRINT THRU 5900-EXIT.
048600     MOVE SPACES TO WLOG-PRINT-LINE.
048700     STRING 'DATE RANGE.... ' DELIMITED BY SIZE
048800            WP-START-DATE     DELIMITED BY SIZE
048900            ' TO '            DELIMITED BY SIZE
049000            WP-END-DATE       DELIMITED BY SIZE
049100         INTO WLOG-PRINT-TEXT
049200     END-STRING.
049300     PERFORM 5900-PRINT THRU 5900-EXIT.
049400     MOVE SPACES TO WLOG-PRINT-LINE.
049500     STRING 'BOT FILTER.... ' DELIMITED BY SIZE
049600            WP-BOT-SELECT     DELIMITED BY SPACE
049700         INTO WLOG-PRINT-TEXT
049800     END-STRING.
049900     PERFORM 5900-PRINT THRU 5900-EXIT.
050000     MOVE SPACES TO WLOG-PRINT-LINE.
050100     STRING 'STATUS FILTER. ' DELIMITED BY SIZE
050200            WP-STATUS-SELECT  DELIMITED BY SPACE
050300         INTO WLOG-PRINT-TEXT
050400     END-STRING.
050500     PERFORM 5900-PRINT THRU 5900-EXIT.
050600     PERFORM 5910-BLANK-LINE THRU 5910-EXIT.
050700 5100-EXIT.
050800     EXIT.
050900******************************************************************
051000*   5200 - OVERALL-STATISTICS.  SECTION 2.                       *
051100******************************************************************
051200 5200-OVERALL-STATISTICS.
051300     MOVE SPACES TO WLOG-PRINT-LINE.
051400     MOVE 'OVERALL STATISTICS' TO WLOG-PRINT-TEXT (1:18).
051500     PERFORM 5900-PRINT THRU 5900-EXIT.
051600     MOVE SPACES TO WLOG-PRINT-LINE.
051700     STRING 'TOTAL REQUESTS....... ' DELIMITED BY SIZE
051800            WLOG-TOTAL-REQUESTS      DELIMITED BY SIZE
051900         INTO WLOG-PRINT-TEXT
052000     END-STRING.
052100     PERFORM 5900-PRINT THRU 5900-EXIT.
052200     MOVE SPACES TO WLOG-PRINT-LINE.
052300     STRING 'BOT REQUESTS......... ' DELIMITED BY SIZE
052400            WLOG-BOT-REQUESTS        DELIMITED BY SIZE
052500         INTO WLOG-PRINT-TEXT
052600     END-STRING.
052700     PERFORM 5900-PRINT THRU 5900-EXIT.
052800     MOVE SPACES TO WLOG-PRINT-LINE.
052900     STRING 'UNIQUE IPS........... ' DELIMITED BY SIZE
053000            WLOG-UNIQUE-IP-COUNT     DELIMITED BY SIZE
053100         INTO WLOG-PRINT-TEXT
053200     END-STRING.
053300     PERFORM 5900-PRINT THRU 5900-EXIT.
053400     MOVE SPACES TO WLOG-PRINT-LINE.
053500     MOVE 'AVERAGE RESPONSE TIME. N/A' TO WLOG-PRINT-TEXT (1:26).
053600     PERFORM 5900-PRINT THRU 5900-EXIT.
053700     MOVE SPACES TO WLOG-PRINT-LINE.
053800     STRING 'LINES READ........... ' DELIMITED BY SIZE
053900            WLOG-CTL-LINES-READ      DELIMITED BY SIZE
054000         INTO WLOG-PRINT-TEXT
054100     END-STRING.
054200     PERFORM 5900-PRINT THRU 5900-EXIT.
054300     MOVE SPACES TO WLOG-PRINT-LINE.
054400     STRING 'LINES PARSED.......... ' DELIMITED BY SIZE
054500            WLOG-CTL-LINES-PARSED     DELIMITED BY SIZE
054600         INTO WLOG-PRINT-TEXT
054700     END-STRING.
054800     PERFORM 5900-PRINT THRU 5900-EXIT.
054900     MOVE SPACES TO WLOG-PRINT-LINE.
055000     STRING 'LINES SKIPPED......... ' DELIMITED BY SIZE
055100            WLOG-CTL-LINES-SKIPPED    DELIMITED BY SIZE
055200         INTO WLOG-PRINT-TEXT
055300     END-STRING.
055400     PERFORM 5900-PRINT THRU 5900-EXIT.
055500     PERFORM 5910-BLANK-LINE THRU 5910-EXIT.
055600 5200-EXIT.
055700     EXIT.
055800******************************************************************
055900*   5300 - SORT-BOT-DIST.  SELECTION SORT, DESCENDING BY COUNT   *
056000*   (WLOG-0044).  TABLE IS SMALL (<= 20 ENTRIES) SO A SIMPLE     *
056100*   SELECTION SORT IS PLENTY - NO NEED FOR SORT/MERGE.           *
056200******************************************************************
056300 5300-SORT-BOT-DIST.                                              WLOG0044
056400     IF WLOG-BOT-DIST-COUNT < 2
056450         GO TO 5300-EXIT.
056500     MOVE 1 TO WLOG-SUB.
056600 5305-OUTER-LOOP.
056700     IF WLOG-SUB >= WLOG-BOT-DIST-COUNT
056800         GO TO 5300-EXIT.
056900     MOVE WLOG-SUB TO WLOG-SUB2.
057000     ADD 1 TO WLOG-SUB2.
057100 5310-INNER-LOOP.
057200     IF WLOG-SUB2 > WLOG-BOT-DIST-COUNT
057300         GO TO 5315-NEXT-OUTER.
057400     IF WLOG-BOT-DIST-CNT (WLOG-SUB2) > WLOG-BOT-DIST-CNT (WLOG-SUB)
057500         MOVE WLOG-BOT-DIST-NAME (WLOG-SUB) TO WLOG-BOT-TEMP-NAME
057600         MOVE WLOG-BOT-DIST-CNT (WLOG-SUB)  TO WLOG-BOT-TEMP-CNT
057700         MOVE WLOG-BOT-DIST-NAME (WLOG-SUB2) TO
057800             WLOG-BOT-DIST-NAME (WLOG-SUB)
057900         MOVE WLOG-BOT-DIST-CNT (WLOG-SUB2) TO
058000             WLOG-BOT-DIST-CNT (WLOG-SUB)
058100         MOVE WLOG-BOT-TEMP-NAME TO WLOG-BOT-DIST-NAME (WLOG-SUB2)
058200         MOVE WLOG-BOT-TEMP-CNT  TO WLOG-BOT-DIST-CNT (WLOG-SUB2).
058300     ADD 1 TO WLOG-SUB2.
058400     GO TO 5310-INNER-LOOP.
058500 5315-NEXT-OUTER.
058600     ADD 1 TO WLOG-SUB.
058700     GO TO 5305-OUTER-LOOP.
058800 5300-EXIT.
058900     EXIT.
059000******************************************************************
059100*   5310 - BOT-DISTRIBUTION.  SECTION 3.                         *
059200******************************************************************
059300 5310-BOT-DISTRIBUTION.
059400     MOVE SPACES TO WLOG-PRINT-LINE.
059500     MOVE 'BOT DISTRIBUTION' TO WLOG-PRINT-TEXT (1:16).
059600     PERFORM 5900-PRINT THRU 5900-EXIT.
059700     MOVE SPACES TO WLOG-PRINT-LINE.
059800     MOVE 'BOT NAME              REQUESTS  SHARE %'
059900         TO WLOG-PRINT-TEXT (1:40).
060000     PERFORM 5900-PRINT THRU 5900-EXIT.
060100     MOVE 1 TO WLOG-SUB.
060200 5320-BOT-LINE.
060300     IF WLOG-SUB > WLOG-BOT-DIST-COUNT
060400         GO TO 5330-BOT-TOTAL.
060500     MOVE SPACES TO WLOG-PRINT-LINE.
060600     MOVE WLOG-BOT-DIST-NAME (WLOG-SUB) TO WLOG-PRINT-TEXT (1:20).
060650     MOVE WLOG-BOT-DIST-CNT (WLOG-SUB) TO WLOG-BOT-CNT-EDIT.
060680     MOVE WLOG-BOT-CNT-EDIT             TO WLOG-PRINT-TEXT (24:9).
060800     IF WLOG-TOTAL-REQUESTS > ZERO
060900         COMPUTE WLOG-SHARE-PERCENT ROUNDED =
061000             (WLOG-BOT-DIST-CNT (WLOG-SUB) * 100) /
061100             WLOG-TOTAL-REQUESTS
061200         MOVE WLOG-SHARE-PERCENT TO WLOG-SHARE-EDIT
061300         MOVE WLOG-SHARE-EDIT TO WLOG-PRINT-TEXT (35:5).
061400     PERFORM 5900-PRINT THRU 5900-EXIT.
061500     ADD 1 TO WLOG-SUB.
061600     GO TO 5320-BOT-LINE.
061700 5330-BOT-TOTAL.
061800     MOVE SPACES TO WLOG-PRINT-LINE.
061900     STRING 'TOTAL................ ' DELIMITED BY SIZE
062000            WLOG-TOTAL-REQUESTS       DELIMITED BY SIZE
062100         INTO WLOG-PRINT-TEXT
062200     END-STRING.
062300     PERFORM 5900-PRINT THRU 5900-EXIT.
062400     PERFORM 5910-BLANK-LINE THRU 5910-EXIT.
062500 5310-EXIT.
062600     EXIT.
062700******************************************************************
062800*   5400 - STATUS-CODE-DIST.  SECTION 4 - TABLE IS ALREADY IN    *
062900*   ASCENDING ORDER, SEE 3300.                                   *
063000******************************************************************
063100 5400-STATUS-CODE-DIST.
063200     MOVE SPACES TO WLOG-PRINT-LINE.
063300     MOVE 'STATUS-CODE DISTRIBUTION' TO WLOG-PRINT-TEXT (1:24).
063400     PERFORM 5900-PRINT THRU 5900-EXIT.
063500     MOVE SPACES TO WLOG-PRINT-LINE.
063600     MOVE 'STATUS  REQUESTS' TO WLOG-PRINT-TEXT (1:16).
063700     PERFORM 5900-PRINT THRU 5900-EXIT.
063800     MOVE 1 TO WLOG-SUB.
063900 5410-STATUS-LINE.
064000     IF WLOG-SUB > WLOG-STATUS-DIST-COUNT
064100         GO TO 5420-STATUS-TOTAL.
064200     MOVE SPACES TO WLOG-PRINT-LINE.
064300     MOVE WLOG-STATUS-DIST-CODE (WLOG-SUB) TO WLOG-PRINT-TEXT (1:3).
064400     MOVE WLOG-STATUS-DIST-CNT (WLOG-SUB) TO WLOG-PRINT-TEXT (9:9).
064500     PERFORM 5900-PRINT THRU 5900-EXIT.
064600     ADD 1 TO WLOG-SUB.
064700     GO TO 5410-STATUS-LINE.
064800 5420-STATUS-TOTAL.
064900     MOVE SPACES TO WLOG-PRINT-LINE.
065000     STRING 'TOTAL.. ' DELIMITED BY SIZE
065100            WLOG-TOTAL-REQUESTS DELIMITED BY SIZE
065200         INTO WLOG-PRINT-TEXT
065300     END-STRING.
065400     PERFORM 5900-PRINT THRU 5900-EXIT.
065500     PERFORM 5910-BLANK-LINE THRU 5910-EXIT.
065600 5400-EXIT.
065700     EXIT.
065800******************************************************************
065900*   5500 - TOP-PATHS.  SECTION 5 - RULE 15.  10-PASS SELECTION   *
066000*   FINDS THE NEXT-LARGEST REMAINING ENTRY EACH PASS, MARKING IT *
066100*   USED SO IT IS NOT PICKED TWICE.                              *
066200******************************************************************
066300 5500-TOP-PATHS.
066400     MOVE SPACES TO WLOG-PRINT-LINE.
066500     MOVE 'TOP 10 REQUESTED PATHS' TO WLOG-PRINT-TEXT (1:22).
066600     PERFORM 5900-PRINT THRU 5900-EXIT.
066700     MOVE SPACES TO WLOG-PRINT-LINE.
066750     MOVE 'RANK  PATH' TO WLOG-PRINT-TEXT (1:11).
066775     MOVE 'REQUESTS' TO WLOG-PRINT-TEXT (73:8).
067000     PERFORM 5900-PRINT THRU 5900-EXIT.
067100     MOVE 1 TO WLOG-SUB.
067200 5510-RANK-LOOP.
067300     IF WLOG-SUB > 10 OR WLOG-SUB > WLOG-PATH-COUNT
067400         GO TO 5500-EXIT.
067500     PERFORM 5520-FIND-LARGEST-PATH THRU 5520-EXIT.
067600     IF WLOG-SUB2 = ZERO
067700         GO TO 5500-EXIT.
067800     MOVE SPACES TO WLOG-PRINT-LINE.
067900     MOVE WLOG-SUB TO WLOG-PRINT-TEXT (1:2).
068000     MOVE WLOG-PATH-TEXT (WLOG-SUB2) TO WLOG-PRINT-TEXT (7:60).
068100     MOVE WLOG-PATH-CNT (WLOG-SUB2) TO WLOG-PRINT-TEXT (73:9).
068200     PERFORM 5900-PRINT THRU 5900-EXIT.
068300     MOVE 'Y' TO WLOG-PATH-USED-SW (WLOG-SUB2).
068400     ADD 1 TO WLOG-SUB.
068500     GO TO 5510-RANK-LOOP.
068600 5500-EXIT.
068700     EXIT.
068800******************************************************************
068900*   5520 - FIND-LARGEST-PATH.  RETURNS THE SUBSCRIPT OF THE      *
069000*   LARGEST UNUSED PATH COUNT IN WLOG-SUB2, OR ZERO IF NONE.      *
069100******************************************************************
069200 5520-FIND-LARGEST-PATH.
069300     MOVE ZERO TO WLOG-SUB2.
069400     MOVE ZERO TO WLOG-LARGEST-CNT.
069500     MOVE 1 TO WLOG-SUB3.
069600 5525-SCAN-PATHS.
069700     IF WLOG-SUB3 > WLOG-PATH-COUNT
069800         GO TO 5520-EXIT.
069900     IF WLOG-PATH-USED-SW (WLOG-SUB3) = 'N'
070000         IF WLOG-PATH-CNT (WLOG-SUB3) > WLOG-LARGEST-CNT
070100             MOVE WLOG-PATH-CNT (WLOG-SUB3) TO WLOG-LARGEST-CNT
070200             MOVE WLOG-SUB3 TO WLOG-SUB2.
071000     ADD 1 TO WLOG-SUB3.
071100     GO TO 5525-SCAN-PATHS.
071200 5520-EXIT.
071300     EXIT.
071400******************************************************************
071500*   5600 - TRAFFIC-BY-DATE.  SECTION 6 - TABLE ALREADY IN        *
071600*   ASCENDING DATE ORDER, SEE 3500.                               *
071700******************************************************************
071800 5600-TRAFFIC-BY-DATE.
071900     MOVE SPACES TO WLOG-PRINT-LINE.
072000     MOVE 'TRAFFIC OVER TIME' TO WLOG-PRINT-TEXT (1:17).
072100     PERFORM 5900-PRINT THRU 5900-EXIT.
072200     MOVE SPACES TO WLOG-PRINT-LINE.
072300     MOVE 'DATE        REQUESTS' TO WLOG-PRINT-TEXT (1:21).
072400     PERFORM 5900-PRINT THRU 5900-EXIT.
072500     MOVE 1 TO WLOG-SUB.
072600 5610-DATE-LINE.
072700     IF WLOG-SUB > WLOG-DATE-DIST-COUNT
072800         GO TO 5600-EXIT.
072900     MOVE SPACES TO WLOG-PRINT-LINE.
073000     PERFORM 5620-EDIT-DATE THRU 5620-EXIT.
073100     MOVE WLOG-DATE-DIST-CNT (WLOG-SUB) TO WLOG-PRINT-TEXT (13:9).
073200     PERFORM 5900-PRINT THRU 5900-EXIT.
073300     ADD 1 TO WLOG-SUB.
073400     GO TO 5610-DATE-LINE.
073500 5600-EXIT.
073600     EXIT.
073700******************************************************************
073800*   5620 - EDIT-DATE.  YYYYMMDD NUMERIC TO YYYY-MM-DD PRINT.      *
073900******************************************************************
074000 5620-EDIT-DATE.
074025     MOVE WLOG-DATE-DIST-CCYY (WLOG-SUB) TO WLOG-PRINT-TEXT (1:4).
074050     MOVE '-'                            TO WLOG-PRINT-TEXT (5:1).
074075     MOVE WLOG-DATE-DIST-MM (WLOG-SUB)   TO WLOG-PRINT-TEXT (6:2).
074100     MOVE '-'                            TO WLOG-PRINT-TEXT (8:1).
074125     MOVE WLOG-DATE-DIST-DD (WLOG-SUB)   TO WLOG-PRINT-TEXT (9:2).
074300 5620-EXIT.
074400     EXIT.
074500******************************************************************
074600 5650-NO-DATA-LINE.
074700     MOVE SPACES TO WLOG-PRINT-LINE.
074800     MOVE 'NO DATA MATCHES THE SELECTED FILTERS'
074900         TO WLOG-PRINT-TEXT (1:37).
075000     PERFORM 5900-PRINT THRU 5900-EXIT.
075100     PERFORM 5910-BLANK-LINE THRU 5910-EXIT.
075200 5650-EXIT.
075300     EXIT.
075400******************************************************************
075500 5700-END-OF-REPORT.
075600     MOVE SPACES TO WLOG-PRINT-LINE.
075700     MOVE 'END OF REPORT' TO WLOG-PRINT-TEXT (1:13).
075800     PERFORM 5900-PRINT THRU 5900-EXIT.
075900 5700-EXIT.
076000     EXIT.
076100******************************************************************
076200 5900-PRINT.
076300     WRITE WLOG-PRINT-LINE.
076400     IF NOT WLOG-WLOGRPT-OK
076500         MOVE 'WLOGRPT ' TO FE-FILE-ID
076600         MOVE WLOG-WLOGRPT-STATUS TO FE-FILE-STATUS
076700         MOVE '5900-PRINT' TO FE-PARAGRAPH
076800         PERFORM 9990-FILE-STATUS-ERROR THRU 9990-EXIT.
076900 5900-EXIT.
077000     EXIT.
077100******************************************************************
077200 5910-BLANK-LINE.
077300     MOVE SPACES TO WLOG-PRINT-LINE.
077400     PERFORM 5900-PRINT THRU 5900-EXIT.
077500 5910-EXIT.
077600     EXIT.
077700******************************************************************
077800 9000-TERMINATE.
077900     DISPLAY 'WLOG020 RECORDS EXPORTED. ' WLOG-EXPORT-COUNT.
078000     PERFORM 9960-WRITE-AUDIT THRU 9960-EXIT.
078100     CLOSE WLOG-WORK-DETAIL WLOG-DETAIL-EXPORT WLOG-SUMMARY-REPORT.
078200 9000-EXIT.
078300     EXIT.
078400******************************************************************
078500*   9950 - OBTAIN-DATE-TIME.  SEE WLOG010 FOR THE Y2K NOTE - SAME *
078600*   WINDOWING RULE DUPLICATED HERE (WLOG-0018).                   *
078700******************************************************************
078800 9950-OBTAIN-DATE-TIME.
078900     ACCEPT WLOG-TODAY-DATE-2 FROM DATE.
079000     IF WTD2-YY < 50
079100         MOVE 20 TO WTD-CCYY-CENTURY
079200     ELSE
079300         MOVE 19 TO WTD-CCYY-CENTURY.
079400     MOVE WTD2-YY TO WTD-CCYY-YEAR.
079500     MOVE WTD2-MM TO WTD-MM.
079600     MOVE WTD2-DD TO WTD-DD.
079700     ACCEPT WLOG-TODAY-TIME FROM TIME.
079800     MOVE WTT-HH TO WTP-HH.
079900     MOVE WTT-MM TO WTP-MM.
080000     MOVE WTT-SS TO WTP-SS.
080100     MOVE SPACES TO AR-DATE.
080200     MOVE WTD-CCYY TO AR-DATE (1:4).
080300     MOVE '-' TO AR-DATE (5:1).
080400     MOVE WTD-MM TO AR-DATE (6:2).
080500     MOVE '-' TO AR-DATE (8:1).
080600     MOVE WTD-DD TO AR-DATE (9:2).
080700     MOVE WTP-HH TO AR-TIME (1:2).
080800     MOVE ':' TO AR-TIME (3:1).
080900     MOVE WTP-MM TO AR-TIME (4:2).
081000     MOVE ':' TO AR-TIME (6:1).
081100     MOVE WTP-SS TO AR-TIME (8:2).
081200 9950-EXIT.
081300     EXIT.
081400******************************************************************
081500 9960-WRITE-AUDIT.
081600     PERFORM 9950-OBTAIN-DATE-TIME THRU 9950-EXIT.
081700     MOVE 'WLOG020 ' TO AR-PROGRAM.
081800     MOVE 'FILTER/STATS/EXPORT STEP' TO AR-MESSAGE.
081900     DISPLAY WLOG-AUDIT-RECORD.
082000 9960-EXIT.
082100     EXIT.
082200******************************************************************
082300 9990-FILE-STATUS-ERROR.
082400     DISPLAY WLOG-FILE-ERROR-LINE.
082500     MOVE 12 TO RETURN-CODE.
082600     STOP RUN.
082700 9990-EXIT.
082800     EXIT.
