000100*****************************************************************
000200*                                                               *
000300* WLOG - Web Log analysis batch suite.                          *
000400*                                                               *
000500* WD-RECORD - the parsed, classified detail record produced by  *
000600* WLOG010 for every accepted ACCESS-LOG line and consumed by    *
000700* WLOG020 for filtering, statistics and export.  WLOG010 also   *
000800* writes ONE trailer record of this same layout, redefined as   *
000900* WC-CONTROL-RECORD below, as the last record of the work file  *
001000* so WLOG020 picks up the parser's read/parsed/skipped counts   *
001100* without a separate control file.  WD-RECORD-TYPE tells the    *
001200* two apart - see WLOG020 paragraph 2100.                       *
001300*                                                               *
001400* Date       UserID    Description                              *
001500* ---------- --------  ---------------------------------------- *
001600* 03/14/96   CWE       Original copy member for WLOG010/020.    *
001700* 04/30/96   CWE       Added WD-RECORD-TYPE / WC-CONTROL-RECORD *
001800*                      trailer so WLOG020 gets the parser's     *
001900*                      counts without a third work file.        *
002000* 11/02/98   MDV       Y2K - LOG-DATE widened to 4-digit year,  *
002100*                      see WLOG010 change log for the rule.     *
002200* 07/19/04   CWE       PATH widened 60 -> 100 to stop truncating*
002300*                      long catalog query strings.              *
002400* 05/08/12   RPT       USER-AGENT widened 120 -> 200, mobile    *
002500*                      agent strings were truncating.           *
002600*                                                               *
002700*****************************************************************
002800 01  WD-RECORD.
002900     02  WD-RECORD-TYPE         PIC  X(01) VALUE 'D'.
003000         88  WD-DETAIL-RECORD       VALUE 'D'.
003100         88  WD-CONTROL-RECORD      VALUE 'C'.
003200     02  WD-TIMESTAMP           PIC  X(26) VALUE SPACES.
003300     02  WD-LOG-DATE            PIC  9(08) VALUE ZEROES.
003400     02  WD-LOG-HOUR            PIC  9(02) VALUE ZEROES.
003500     02  WD-IP-ADDRESS          PIC  X(15) VALUE SPACES.
003600     02  WD-METHOD              PIC  X(06) VALUE SPACES.
003700     02  WD-PATH                PIC  X(100) VALUE SPACES.
003800     02  WD-STATUS-CODE         PIC  9(03) VALUE ZEROES.
003900     02  WD-BYTES-SENT          PIC  9(09) VALUE ZEROES.
004000     02  WD-REFERRER            PIC  X(100) VALUE SPACES.
004100     02  WD-USER-AGENT          PIC  X(200) VALUE SPACES.
004200     02  WD-IS-BOT              PIC  X(01) VALUE 'N'.
004300     02  WD-BOT-NAME            PIC  X(20) VALUE SPACES.
004400     02  FILLER                 PIC  X(09) VALUE SPACES.
004500
004600 01  WC-CONTROL-RECORD REDEFINES WD-RECORD.
004700     02  WC-RECORD-TYPE         PIC  X(01).
004800     02  WC-LINES-READ          PIC  9(08).
004900     02  WC-LINES-PARSED        PIC  9(08).
005000     02  WC-LINES-SKIPPED       PIC  9(08).
005100     02  FILLER                 PIC  X(475).
