000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    WLOG010.
000300 AUTHOR.        C W EASTMAN.
000400 INSTALLATION.  WALMART LABS - DATA SERVICES.
000500 DATE-WRITTEN.  03/14/1996.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*   W L O G 0 1 0                                                *
001100*                                                                *
001200*   WEB LOG ANALYSIS BATCH SUITE - STEP 1, LOG PARSER AND        *
001300*   BOT CLASSIFIER.                                              *
001400*                                                                *
001500*   READS THE RAW WEB SERVER ACCESS LOG (ACCESS-LOG) ONE LINE AT *
001600*   A TIME, VALIDATES EACH LINE AGAINST THE COMBINED LOG FORMAT  *
001700*   GRAMMAR, PARSES THE ACCEPTED LINES INTO WLOG-DETAIL-RECORD   *
001800*   ENTRIES, CLASSIFIES THE USER AGENT AS HUMAN OR A NAMED BOT,  *
001900*   AND WRITES THE RESULT TO WLOG-WORK-DETAIL FOR PICKUP BY      *
002000*   WLOG020.  MALFORMED LINES ARE COUNTED AND SKIPPED - THIS     *
002100*   STEP NEVER ABENDS ON BAD INPUT, ONLY ON ZERO GOOD LINES.     *
002200*                                                                *
002300*----------------------------------------------------------------*
002400*   C H A N G E   L O G                                         *
002500*----------------------------------------------------------------*
002600* DATE       USERID    REQUEST   DESCRIPTION                    *
002700* ---------- --------- --------- ------------------------------ *
002800* 03/14/96   CWE       WLOG-0001 ORIGINAL PROGRAM.  SUPERSEDES  *
002900*                      THE HAND-RUN AWK SCRIPT THE WEBMASTERS   *
003000*                      WERE USING TO COUNT HITS.                *
003100* 05/02/96   CWE       WLOG-0004 ADDED DUCKDUCKBOT / BAIDUSPIDER*
003200*                      SIGNATURES - TRAFFIC REVIEW SHOWED THEM  *
003300*                      COMING THROUGH AS HUMAN.                 *
003400* 09/23/97   MDV       WLOG-0011 ADDED YANDEXBOT, AHREFSBOT,    *
003500*                      SEMRUSHBOT SIGNATURES PER SECURITY'S     *
003600*                      CRAWLER WATCH LIST.                      *
003700* 11/02/98   MDV       WLOG-0017 Y2K REMEDIATION - WD-LOG-DATE  *
003800*                      NOW CARRIES A FULL 4-DIGIT YEAR.  THE    *
003900*                      OLD 2-DIGIT ACCEPT FROM DATE IS WINDOWED *
004000*                      (00-49 = 20XX, 50-99 = 19XX) IN 9950.    *
004100*                      SEE ALSO WLOGDTL COPYBOOK CHANGE LOG.    *
004200* 11/02/98   MDV       WLOG-0017 DO NOT REMOVE THIS CARD - QA   *
004300*                      WANTS BOTH 1998 FIXES ON ONE REQUEST.    *
004400* 07/19/04   CWE       WLOG-0025 PATH CAPTURE WIDENED TO 100    *
004500*                      BYTES TO MATCH WLOGDTL.                  *
004600* 03/11/09   RPT       WLOG-0031 ADDED FACEBOOKEXTERNALHIT      *
004700*                      SIGNATURE - SOCIAL REFERRAL TRAFFIC WAS  *
004800*                      LANDING IN GENERICBOT.                   *
004900* 05/08/12   RPT       WLOG-0036 USER AGENT CAPTURE WIDENED TO  *
005000*                      200 BYTES, MOBILE STRINGS WERE           *
005100*                      TRUNCATING AND FAILING THE BOT SCAN.     *
005200* 02/14/15   CWE       WLOG-0042 GENERIC BOT/CRAWLER/SPIDER     *
005300*                      CATCH-ALL MOVED BEHIND ALL NAMED         *
005400*                      SIGNATURES PER RULE REVIEW - SEE 2360.   *
005410* 08/19/16   CWE       WLOG-0047 DROPPED ON OVERFLOW FROM THE   *
005414*                      PATH, REFERRER AND AGENT UNSTRINGS IN    *
005418*                      2100 - AN OVER-LENGTH TOKEN WAS BEING    *
005422*                      MARKED MALFORMED EVEN THOUGH THE MOVE    *
005426*                      ITSELF TRUNCATES IT CLEAN.  QUERY-STRING *
005430*                      PATHS OVER 100 BYTES WERE GETTING        *
005434*                      DROPPED INSTEAD OF COUNTED AND KEPT.     *
005438* 01/05/17   CWE       WLOG-0048 9950 WAS BUILDING AR-DATE WITH  *
005442*                      THE DAY-OF-MONTH AT (10:1) INSTEAD OF     *
005446*                      (9:2) - AUDIT LINE SHOWED A ONE-DIGIT DAY *
005450*                      WITH A BLANK AHEAD OF IT.  FIXED.         *
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.   IBM-370.
005900 OBJECT-COMPUTER.   IBM-370.
006000 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT ACCESS-LOG      ASSIGN TO UT-S-ACCLOG
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS IS WLOG-ACCLOG-STATUS.
006600     SELECT WLOG-WORK-DETAIL ASSIGN TO UT-S-WLOGWRK
006700            ORGANIZATION IS LINE SEQUENTIAL
006800            FILE STATUS IS WLOG-WLOGWRK-STATUS.
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  ACCESS-LOG
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD.
007400 01  WLOG-RAW-LINE.
007410     02  WLOG-RAW-TEXT            PIC  X(599).
007420     02  FILLER                   PIC  X(01) VALUE SPACE.
007500 FD  WLOG-WORK-DETAIL
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD.
007800 01  WLOG-WORK-RECORD.
007810     02  WLOG-WORK-TEXT           PIC  X(499).
007820     02  FILLER                   PIC  X(01) VALUE SPACE.
007900 WORKING-STORAGE SECTION.
008000******************************************************************
008100*   COMMON FILE-STATUS / AUDIT-TRAIL RESOURCES - SEE WLOGERR.   *
008200******************************************************************
008300 COPY WLOGERR.
008400******************************************************************
008500*   PARSED DETAIL RECORD AND CONTROL-RECORD REDEFINITION.       *
008600******************************************************************
008700 COPY WLOGDTL.
008800******************************************************************
008900*   FILE-STATUS SWITCHES AND RUN COUNTERS.                      *
009000******************************************************************
009100 01  WLOG-ACCLOG-STATUS           PIC  X(02) VALUE SPACES.
009200     88  WLOG-ACCLOG-OK               VALUE '00'.
009300     88  WLOG-ACCLOG-EOF               VALUE '10'.
009400 01  WLOG-WLOGWRK-STATUS          PIC  X(02) VALUE SPACES.
009500     88  WLOG-WLOGWRK-OK               VALUE '00'.
009600 01  WLOG-EOF-SW                  PIC  X(01) VALUE 'N'.
009700     88  WLOG-EOF                      VALUE 'Y'.
009800 01  WLOG-LINE-VALID-SW           PIC  X(01) VALUE 'Y'.
009900     88  WLOG-LINE-VALID               VALUE 'Y'.
010000     88  WLOG-LINE-INVALID              VALUE 'N'.
010100 01  WLOG-RUN-COUNTERS.
010200     02  WLOG-LINES-READ          PIC  S9(08) COMP VALUE ZEROES.
010300     02  WLOG-LINES-PARSED        PIC  S9(08) COMP VALUE ZEROES.
010400     02  WLOG-LINES-SKIPPED       PIC  S9(08) COMP VALUE ZEROES.
010500 01  WLOG-PTR                     PIC  S9(04) COMP VALUE 1.
010600 01  WLOG-SUB                     PIC  S9(04) COMP VALUE ZEROES.
010700******************************************************************
010800*   SCRATCH AREA FOR ONE LINE'S PARSE - REBUILT EVERY ITERATION. *
010900******************************************************************
011000 01  WLOG-SCRATCH.
011100     02  WS-DISCARD               PIC  X(50) VALUE SPACES.
011200     02  WS-IP-TEXT               PIC  X(15) VALUE SPACES.
011300     02  WS-TS-TEXT               PIC  X(26) VALUE SPACES.
011400     02  WS-METHOD-TEXT           PIC  X(06) VALUE SPACES.
011500     02  WS-PATH-TEXT             PIC  X(100) VALUE SPACES.       WLOG0025
011600     02  WS-HTTPVER-TEXT          PIC  X(10) VALUE SPACES.
011700     02  WS-STATUS-TEXT           PIC  X(03) VALUE SPACES.
011800     02  WS-BYTES-TEXT            PIC  X(10) VALUE SPACES.
011900     02  WS-REFERRER-TEXT         PIC  X(100) VALUE SPACES.
012000     02  WS-AGENT-TEXT            PIC  X(200) VALUE SPACES.
012100     02  WS-MONTH-NUM             PIC  X(02) VALUE SPACES.
012200     02  WS-DATE-TEXT             PIC  X(08) VALUE SPACES.
012300******************************************************************
012400*   REDEFINE #1 - BREAKS THE CAPTURED TIMESTAMP TEXT INTO ITS    *
012500*   DAY/MONTH/YEAR/HOUR/MIN/SEC/ZONE COMPONENTS.                 *
012600******************************************************************
012700 01  WS-TS-GROUP REDEFINES WS-TS-TEXT.
012800     02  WS-TS-DAY                PIC  X(02).
012900     02  FILLER                   PIC  X(01).
013000     02  WS-TS-MONTH-ABBR         PIC  X(03).
013100     02  FILLER                   PIC  X(01).
013200     02  WS-TS-YEAR               PIC  X(04).
013300     02  FILLER                   PIC  X(01).
013400     02  WS-TS-HOUR               PIC  X(02).
013500     02  FILLER                   PIC  X(01).
013600     02  WS-TS-MINUTE             PIC  X(02).
013700     02  FILLER                   PIC  X(01).
013800     02  WS-TS-SECOND             PIC  X(02).
013900     02  FILLER                   PIC  X(01).
014000     02  WS-TS-ZONE               PIC  X(05).
014100******************************************************************
014200*   IP OCTET TABLE - THE FOUR DOT-SEPARATED OCTETS UNSTRUNG OUT   *
014300*   OF WS-IP-TEXT BY 2110-VALIDATE-IP.                            *
014400******************************************************************
014500 01  WLOG-IP-OCTETS.
014600     02  WLOG-IP-OCTET            PIC  X(03) OCCURS 4 TIMES
014700                                   VALUE SPACES.
014800******************************************************************
014900*   REDEFINE #2 - TESTS A SINGLE OCTET'S NUMERIC-NESS AS PIC 9.  *
015000*   ONLY USED AFTER THE TRIM-LENGTH LOOP HAS CONFIRMED THE       *
015100*   SIGNIFICANT LENGTH.  (REDEFINE #1 IS WS-TS-GROUP ABOVE; THE   *
015150*   PROGRAM ALSO CARRIES WTD-CCYY-GROUP AND WC-CONTROL-RECORD IN  *
015170*   FROM THE WLOGERR/WLOGDTL COPY MEMBERS.)                       *
015200******************************************************************
015300 01  WLOG-STATUS-CAPTURE          PIC  X(03) VALUE SPACES.
015400 01  WLOG-STATUS-NUMERIC REDEFINES WLOG-STATUS-CAPTURE
015500                                   PIC  9(03).
015600******************************************************************
015700*   GENERIC TRIM-LENGTH WORK AREA - SEE 8100.                    *
015800******************************************************************
015900 01  WLOG-TRIM-TEXT               PIC  X(10) VALUE SPACES.
016000 01  WLOG-TRIM-LEN                PIC  S9(04) COMP VALUE ZEROES.
016100 PROCEDURE DIVISION.
016200******************************************************************
016300 1000-INITIALIZE.
016400     OPEN INPUT  ACCESS-LOG.
016500     IF NOT WLOG-ACCLOG-OK
016600         MOVE 'ACCESS-LOG' TO FE-FILE-ID
016700         MOVE WLOG-ACCLOG-STATUS TO FE-FILE-STATUS
016800         MOVE '1000-INIT ' TO FE-PARAGRAPH
016900         PERFORM 9990-FILE-STATUS-ERROR THRU 9990-EXIT.
017000     OPEN OUTPUT WLOG-WORK-DETAIL.
017100     IF NOT WLOG-WLOGWRK-OK
017200         MOVE 'WLOGWORK' TO FE-FILE-ID
017300         MOVE WLOG-WLOGWRK-STATUS TO FE-FILE-STATUS
017400         MOVE '1000-INIT ' TO FE-PARAGRAPH
017500         PERFORM 9990-FILE-STATUS-ERROR THRU 9990-EXIT.
017600     PERFORM 9960-WRITE-AUDIT THRU 9960-EXIT.
017700 1000-EXIT.
017800     EXIT.
017900******************************************************************
018000 2000-PROCESS-LOG.
018100     PERFORM 2010-READ-ACCESS-LOG THRU 2010-EXIT
018200         WITH TEST AFTER
018300         UNTIL WLOG-EOF.
018400 2000-EXIT.
018500     EXIT.
018600******************************************************************
018700 2010-READ-ACCESS-LOG.
018800     READ ACCESS-LOG
018900         AT END
019000             MOVE 'Y' TO WLOG-EOF-SW.
021000     IF WLOG-EOF
021100         GO TO 2010-EXIT.
021200     IF NOT WLOG-ACCLOG-OK
021300         MOVE 'ACCESS-LOG' TO FE-FILE-ID
021400         MOVE WLOG-ACCLOG-STATUS TO FE-FILE-STATUS
021500         MOVE '2010-READ ' TO FE-PARAGRAPH
021600         PERFORM 9990-FILE-STATUS-ERROR THRU 9990-EXIT.
021700     ADD 1 TO WLOG-LINES-READ.
021800     PERFORM 2100-VALIDATE-AND-PARSE-LINE THRU 2100-EXIT.
021900     IF WLOG-LINE-VALID
022000         PERFORM 2300-CLASSIFY-AGENT THRU 2300-EXIT
022100         PERFORM 2400-WRITE-DETAIL THRU 2400-EXIT
022200         ADD 1 TO WLOG-LINES-PARSED
022300     ELSE
022400         ADD 1 TO WLOG-LINES-SKIPPED.
022500 2010-EXIT.
022600     EXIT.
022700******************************************************************
022800*   2100 - VALIDATE-AND-PARSE-LINE.  WALKS THE RAW LINE WITH A   *
022900*   SINGLE POINTER, SPLITTING OUT EACH GRAMMAR FIELD IN TURN.    *
023000*   ANY STEP THAT CANNOT FIND ITS DELIMITER OR FAILS ITS OWN     *
023100*   FORMAT CHECK SETS THE LINE INVALID AND FALLS THROUGH TO THE  *
023200*   EXIT - NO SENSE CHECKING FIELDS THAT COME AFTER A BROKEN ONE.*
023300******************************************************************
023400 2100-VALIDATE-AND-PARSE-LINE.
023500     MOVE 'Y' TO WLOG-LINE-VALID-SW.
023600     MOVE 1 TO WLOG-PTR.
023700     INITIALIZE WLOG-SCRATCH.
023800     UNSTRING WLOG-RAW-LINE DELIMITED BY ' - - ['
024000         INTO WS-IP-TEXT
024100         WITH POINTER WLOG-PTR
024200         ON OVERFLOW MOVE 'N' TO WLOG-LINE-VALID-SW
024300     END-UNSTRING.
024400     IF WLOG-LINE-INVALID GO TO 2100-EXIT.
024500     PERFORM 2110-VALIDATE-IP THRU 2110-EXIT.
024600     IF WLOG-LINE-INVALID GO TO 2100-EXIT.
024700     UNSTRING WLOG-RAW-LINE DELIMITED BY ']'
024800         INTO WS-TS-TEXT
024900         WITH POINTER WLOG-PTR
025000         ON OVERFLOW MOVE 'N' TO WLOG-LINE-VALID-SW
025100     END-UNSTRING.
025200     IF WLOG-LINE-INVALID GO TO 2100-EXIT.
025300     PERFORM 2120-VALIDATE-TIMESTAMP THRU 2120-EXIT.
025400     IF WLOG-LINE-INVALID GO TO 2100-EXIT.
025500     UNSTRING WLOG-RAW-LINE DELIMITED BY ' "'
025600         INTO WS-DISCARD
025700         WITH POINTER WLOG-PTR
025800     END-UNSTRING.
025900     UNSTRING WLOG-RAW-LINE DELIMITED BY SPACE
026000         INTO WS-METHOD-TEXT
026100         WITH POINTER WLOG-PTR
026200         ON OVERFLOW MOVE 'N' TO WLOG-LINE-VALID-SW
026300     END-UNSTRING.
026400     IF WLOG-LINE-INVALID GO TO 2100-EXIT.
026500     PERFORM 2130-VALIDATE-METHOD THRU 2130-EXIT.
026600     IF WLOG-LINE-INVALID GO TO 2100-EXIT.
026700*    NO ON OVERFLOW HERE (WLOG-0047) - AN OVER-LENGTH PATH IS
026750*    TRUNCATED BY THE MOVE ITSELF, NOT REJECTED.  SEE BELOW.
026800     UNSTRING WLOG-RAW-LINE DELIMITED BY SPACE
026900         INTO WS-PATH-TEXT
027000         WITH POINTER WLOG-PTR
027100     END-UNSTRING.
027200     IF WLOG-LINE-INVALID GO TO 2100-EXIT.
027300     IF WS-PATH-TEXT = SPACES
027400         MOVE 'N' TO WLOG-LINE-VALID-SW
027500         GO TO 2100-EXIT.
027600     UNSTRING WLOG-RAW-LINE DELIMITED BY '"'
027700         INTO WS-HTTPVER-TEXT
027800         WITH POINTER WLOG-PTR
027900         ON OVERFLOW MOVE 'N' TO WLOG-LINE-VALID-SW
028000     END-UNSTRING.
028100     IF WLOG-LINE-INVALID GO TO 2100-EXIT.
028200     PERFORM 2140-VALIDATE-HTTP-VERSION THRU 2140-EXIT.
028300     IF WLOG-LINE-INVALID GO TO 2100-EXIT.
028400     UNSTRING WLOG-RAW-LINE DELIMITED BY SPACE
028500         INTO WS-DISCARD
028600         WITH POINTER WLOG-PTR
028700     END-UNSTRING.
028800     UNSTRING WLOG-RAW-LINE DELIMITED BY SPACE
028900         INTO WLOG-STATUS-CAPTURE
029000         WITH POINTER WLOG-PTR
029100         ON OVERFLOW MOVE 'N' TO WLOG-LINE-VALID-SW
029200     END-UNSTRING.
029300     IF WLOG-LINE-INVALID GO TO 2100-EXIT.
029400     IF WLOG-STATUS-NUMERIC NOT NUMERIC
029500         MOVE 'N' TO WLOG-LINE-VALID-SW
029600         GO TO 2100-EXIT.
029700     UNSTRING WLOG-RAW-LINE DELIMITED BY ' "'
029800         INTO WS-BYTES-TEXT
029900         WITH POINTER WLOG-PTR
030000         ON OVERFLOW MOVE 'N' TO WLOG-LINE-VALID-SW
030100     END-UNSTRING.
030200     IF WLOG-LINE-INVALID GO TO 2100-EXIT.
030300     PERFORM 2150-VALIDATE-BYTES THRU 2150-EXIT.
030400     IF WLOG-LINE-INVALID GO TO 2100-EXIT.
030450*    NO ON OVERFLOW ON THE REFERRER OR AGENT UNSTRINGS EITHER
030460*    (WLOG-0047) - SEE THE NOTE AT WS-PATH-TEXT ABOVE.
030500     UNSTRING WLOG-RAW-LINE DELIMITED BY '" "'
030600         INTO WS-REFERRER-TEXT
030700         WITH POINTER WLOG-PTR
030900     END-UNSTRING.
031000     IF WLOG-LINE-INVALID GO TO 2100-EXIT.
031100     UNSTRING WLOG-RAW-LINE DELIMITED BY '"'
031200         INTO WS-AGENT-TEXT
031300         WITH POINTER WLOG-PTR
031500     END-UNSTRING.
031600     IF WLOG-LINE-INVALID GO TO 2100-EXIT.
031700     PERFORM 2200-BUILD-DETAIL-RECORD THRU 2200-EXIT.
031800 2100-EXIT.
031900     EXIT.
032000******************************************************************
032100*   2110 - VALIDATE-IP.  SPLITS WS-IP-TEXT ON DOTS INTO FOUR     *
032200*   OCTETS, THEN USES THE TRIM-LENGTH ROUTINE ON EACH ONE SO     *
032300*   EMBEDDED AND TRAILING BLANKS BOTH FAIL THE NUMERIC TEST.     *
032400******************************************************************
032500 2110-VALIDATE-IP.
032600     MOVE SPACES TO WLOG-IP-OCTETS.
032700     MOVE 1 TO WLOG-PTR.
032800     UNSTRING WS-IP-TEXT DELIMITED BY '.'
032900         INTO WLOG-IP-OCTET (1) WLOG-IP-OCTET (2)
033000              WLOG-IP-OCTET (3) WLOG-IP-OCTET (4)
033100         WITH POINTER WLOG-PTR
033200         ON OVERFLOW MOVE 'N' TO WLOG-LINE-VALID-SW
033300     END-UNSTRING.
033400     IF WLOG-LINE-INVALID GO TO 2110-EXIT.
033500     MOVE 1 TO WLOG-SUB.
033510     PERFORM 2115-VALIDATE-ONE-OCTET THRU 2115-EXIT.
034900 2110-EXIT.
035000     EXIT.
035010******************************************************************
035020*   2115 - VALIDATE-ONE-OCTET.  CALLED FOR EACH OF THE FOUR IP    *
035030*   OCTETS IN TURN - A GO TO LOOP, NOT AN INLINE PERFORM, TO      *
035040*   MATCH THE SHOP'S USUAL RANGE-PERFORM STYLE.                   *
035050******************************************************************
035060 2115-VALIDATE-ONE-OCTET.
035070     IF WLOG-SUB > 4 OR WLOG-LINE-INVALID
035080         GO TO 2115-EXIT.
035090     MOVE SPACES TO WLOG-TRIM-TEXT.
035100     MOVE WLOG-IP-OCTET (WLOG-SUB) TO WLOG-TRIM-TEXT (1:3).
035110     PERFORM 8100-COMPUTE-TRIM-LENGTH THRU 8100-EXIT.
035120     IF WLOG-TRIM-LEN = ZERO
035130         MOVE 'N' TO WLOG-LINE-VALID-SW
035140         GO TO 2115-EXIT.
035150     IF WLOG-TRIM-TEXT (1:WLOG-TRIM-LEN) NOT NUMERIC
035160         MOVE 'N' TO WLOG-LINE-VALID-SW
035170         GO TO 2115-EXIT.
035180     ADD 1 TO WLOG-SUB.
035190     GO TO 2115-VALIDATE-ONE-OCTET.
035200 2115-EXIT.
035210     EXIT.
035220******************************************************************
035300*   2120 - VALIDATE-TIMESTAMP.  CHECKS EACH NUMERIC COMPONENT,   *
035400*   MAPS THE MONTH ABBREVIATION, AND BUILDS THE REFORMATTED      *
035500*   WD-TIMESTAMP / WS-DATE-TEXT USED BY 2200.                    *
035600******************************************************************
035700 2120-VALIDATE-TIMESTAMP.
035800     IF WS-TS-DAY IS NOT NUMERIC
035900         OR WS-TS-YEAR IS NOT NUMERIC
036000         OR WS-TS-HOUR IS NOT NUMERIC
036100         OR WS-TS-MINUTE IS NOT NUMERIC
036200         OR WS-TS-SECOND IS NOT NUMERIC
036300             MOVE 'N' TO WLOG-LINE-VALID-SW
036400             GO TO 2120-EXIT.
036500     IF WS-TS-ZONE (1:1) NOT = '+'
036600         OR WS-TS-ZONE (2:4) NOT NUMERIC
036700             MOVE 'N' TO WLOG-LINE-VALID-SW
036800             GO TO 2120-EXIT.
036900     EVALUATE WS-TS-MONTH-ABBR
037000         WHEN 'Jan'  MOVE '01' TO WS-MONTH-NUM
037100         WHEN 'Feb'  MOVE '02' TO WS-MONTH-NUM
037200         WHEN 'Mar'  MOVE '03' TO WS-MONTH-NUM
037300         WHEN 'Apr'  MOVE '04' TO WS-MONTH-NUM
037400         WHEN 'May'  MOVE '05' TO WS-MONTH-NUM
037500         WHEN 'Jun'  MOVE '06' TO WS-MONTH-NUM
037600         WHEN 'Jul'  MOVE '07' TO WS-MONTH-NUM
037700         WHEN 'Aug'  MOVE '08' TO WS-MONTH-NUM
037800         WHEN 'Sep'  MOVE '09' TO WS-MONTH-NUM
037900         WHEN 'Oct'  MOVE '10' TO WS-MONTH-NUM
038000         WHEN 'Nov'  MOVE '11' TO WS-MONTH-NUM
038100         WHEN 'Dec'  MOVE '12' TO WS-MONTH-NUM
038200         WHEN OTHER
038300             MOVE 'N' TO WLOG-LINE-VALID-SW
038400             GO TO 2120-EXIT
038500     END-EVALUATE.
038600     MOVE WS-TS-YEAR   TO WS-DATE-TEXT (1:4).
038700     MOVE WS-MONTH-NUM TO WS-DATE-TEXT (5:2).
038800     MOVE WS-TS-DAY    TO WS-DATE-TEXT (7:2).
038900 2120-EXIT.
039000     EXIT.
039100******************************************************************
039200*   2130 - VALIDATE-METHOD.                                      *
039300******************************************************************
039400 2130-VALIDATE-METHOD.
039500     IF WS-METHOD-TEXT = 'GET   ' OR 'POST  ' OR 'PUT   '
039600         OR WS-METHOD-TEXT = 'DELETE' OR 'HEAD  '
039700         CONTINUE
039800     ELSE
039900         MOVE 'N' TO WLOG-LINE-VALID-SW.
040000 2130-EXIT.
040100     EXIT.
040200******************************************************************
040300*   2140 - VALIDATE-HTTP-VERSION.  EXPECT 'HTTP/' + DIGIT + '.'  *
040400*   + DIGIT, TRAILING BYTES SPACE.                                *
040500******************************************************************
040600 2140-VALIDATE-HTTP-VERSION.
040700     IF WS-HTTPVER-TEXT (1:5) NOT = 'HTTP/'
040800         MOVE 'N' TO WLOG-LINE-VALID-SW
040900         GO TO 2140-EXIT.
041000     IF WS-HTTPVER-TEXT (6:1) NOT NUMERIC
041100         OR WS-HTTPVER-TEXT (7:1) NOT = '.'
041200         OR WS-HTTPVER-TEXT (8:1) NOT NUMERIC
041300             MOVE 'N' TO WLOG-LINE-VALID-SW.
041400 2140-EXIT.
041500     EXIT.
041600******************************************************************
041700*   2150 - VALIDATE-BYTES.  EITHER A LONE '-' OR ALL NUMERIC.    *
041800******************************************************************
041900 2150-VALIDATE-BYTES.
042000     IF WS-BYTES-TEXT (1:1) = '-'
042100         AND WS-BYTES-TEXT (2:9) = SPACES
042200             GO TO 2150-EXIT.
042300     MOVE WS-BYTES-TEXT TO WLOG-TRIM-TEXT.
042400     PERFORM 8100-COMPUTE-TRIM-LENGTH THRU 8100-EXIT.
042500     IF WLOG-TRIM-LEN = ZERO
042600         MOVE 'N' TO WLOG-LINE-VALID-SW
042700         GO TO 2150-EXIT.
042800     IF WLOG-TRIM-TEXT (1:WLOG-TRIM-LEN) NOT NUMERIC
042900         MOVE 'N' TO WLOG-LINE-VALID-SW.
043000 2150-EXIT.
043100     EXIT.
043200******************************************************************
043300*   2200 - BUILD-DETAIL-RECORD.  ONLY REACHED WHEN EVERY FIELD   *
043400*   ABOVE PASSED ITS CHECK.  MOVES THE SCRATCH FIELDS INTO       *
043500*   WD-RECORD; 2300 FILLS IN WD-IS-BOT / WD-BOT-NAME AFTERWARD.  *
043600******************************************************************
043700 2200-BUILD-DETAIL-RECORD.
043800     MOVE 'D'            TO WD-RECORD-TYPE.
043900     MOVE SPACES         TO WD-TIMESTAMP.
044000     MOVE WS-TS-YEAR     TO WD-TIMESTAMP (1:4).
044100     MOVE '-'            TO WD-TIMESTAMP (5:1).
044200     MOVE WS-MONTH-NUM   TO WD-TIMESTAMP (6:2).
044300     MOVE '-'            TO WD-TIMESTAMP (8:1).
044400     MOVE WS-TS-DAY      TO WD-TIMESTAMP (9:2).
044500     MOVE SPACE          TO WD-TIMESTAMP (11:1).
044600     MOVE WS-TS-HOUR     TO WD-TIMESTAMP (12:2).
044700     MOVE ':'            TO WD-TIMESTAMP (14:1).
044800     MOVE WS-TS-MINUTE   TO WD-TIMESTAMP (15:2).
044900     MOVE ':'            TO WD-TIMESTAMP (17:1).
045000     MOVE WS-TS-SECOND   TO WD-TIMESTAMP (18:2).
045100     MOVE SPACE          TO WD-TIMESTAMP (20:1).
045200     MOVE '+'            TO WD-TIMESTAMP (21:1).
045300     MOVE WS-TS-ZONE (2:4) TO WD-TIMESTAMP (22:4).
045400     MOVE WS-DATE-TEXT   TO WD-LOG-DATE.
045500     MOVE WS-TS-HOUR     TO WD-LOG-HOUR.
045600     MOVE WS-IP-TEXT     TO WD-IP-ADDRESS.
045700     MOVE WS-METHOD-TEXT TO WD-METHOD.
045800     MOVE WS-PATH-TEXT   TO WD-PATH.
045900     MOVE WLOG-STATUS-NUMERIC TO WD-STATUS-CODE.
046000     IF WS-BYTES-TEXT (1:1) = '-'
046100         MOVE ZEROES TO WD-BYTES-SENT
046200     ELSE
046300         MOVE WLOG-TRIM-TEXT (1:WLOG-TRIM-LEN) TO WD-BYTES-SENT.
046400     MOVE WS-REFERRER-TEXT TO WD-REFERRER.
046500     MOVE WS-AGENT-TEXT  TO WD-USER-AGENT.
046600 2200-EXIT.
046700     EXIT.
046800******************************************************************
046900*   2300 - CLASSIFY-AGENT (BOT-CLASSIFIER UNIT).  SCANS A        *
047000*   CASE-FOLDED COPY OF WD-USER-AGENT FOR KNOWN CRAWLER          *
047100*   SIGNATURES, MOST SPECIFIC FIRST, GENERIC CATCH-ALL LAST.     *
047200*   RULE WLOG-0042 MOVED THE CATCH-ALL TO THE BOTTOM.            *
047300******************************************************************
047400 2300-CLASSIFY-AGENT.
047500     MOVE WD-USER-AGENT TO WS-AGENT-TEXT.
047600     INSPECT WS-AGENT-TEXT CONVERTING
047700         'abcdefghijklmnopqrstuvwxyz'
047800         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
047900     MOVE 'N'        TO WD-IS-BOT.
048000     MOVE 'Human'    TO WD-BOT-NAME.
048100     MOVE ZEROES     TO WLOG-TRIM-LEN.
048200     INSPECT WS-AGENT-TEXT TALLYING WLOG-TRIM-LEN
048300         FOR ALL 'GOOGLEBOT'.
048400     IF WLOG-TRIM-LEN > ZERO
048500         MOVE 'Y' TO WD-IS-BOT
048600         MOVE 'Googlebot' TO WD-BOT-NAME
048700         GO TO 2300-EXIT.
048800     MOVE ZEROES TO WLOG-TRIM-LEN.
048900     INSPECT WS-AGENT-TEXT TALLYING WLOG-TRIM-LEN
049000         FOR ALL 'BINGBOT'.
049100     IF WLOG-TRIM-LEN > ZERO
049200         MOVE 'Y' TO WD-IS-BOT
049300         MOVE 'Bingbot' TO WD-BOT-NAME
049400         GO TO 2300-EXIT.
049500     MOVE ZEROES TO WLOG-TRIM-LEN.
049600     INSPECT WS-AGENT-TEXT TALLYING WLOG-TRIM-LEN
049700         FOR ALL 'SLURP'.
049800     IF WLOG-TRIM-LEN > ZERO
049900         MOVE 'Y' TO WD-IS-BOT
050000         MOVE 'Yahoo! Slurp' TO WD-BOT-NAME
050100         GO TO 2300-EXIT.
050200     MOVE ZEROES TO WLOG-TRIM-LEN.
050300     INSPECT WS-AGENT-TEXT TALLYING WLOG-TRIM-LEN
050400         FOR ALL 'DUCKDUCKBOT'.                                   WLOG0004
050500     IF WLOG-TRIM-LEN > ZERO
050600         MOVE 'Y' TO WD-IS-BOT
050700         MOVE 'DuckDuckBot' TO WD-BOT-NAME
050800         GO TO 2300-EXIT.
050900     MOVE ZEROES TO WLOG-TRIM-LEN.
051000     INSPECT WS-AGENT-TEXT TALLYING WLOG-TRIM-LEN
051100         FOR ALL 'BAIDUSPIDER'.
051200     IF WLOG-TRIM-LEN > ZERO
051300         MOVE 'Y' TO WD-IS-BOT
051400         MOVE 'Baiduspider' TO WD-BOT-NAME
051500         GO TO 2300-EXIT.
051600     MOVE ZEROES TO WLOG-TRIM-LEN.
051700     INSPECT WS-AGENT-TEXT TALLYING WLOG-TRIM-LEN
051800         FOR ALL 'YANDEXBOT'.                                     WLOG0011
051900     IF WLOG-TRIM-LEN > ZERO
052000         MOVE 'Y' TO WD-IS-BOT
052100         MOVE 'YandexBot' TO WD-BOT-NAME
052200         GO TO 2300-EXIT.
052300     MOVE ZEROES TO WLOG-TRIM-LEN.
052400     INSPECT WS-AGENT-TEXT TALLYING WLOG-TRIM-LEN
052500         FOR ALL 'AHREFSBOT'.
052600     IF WLOG-TRIM-LEN > ZERO
052700         MOVE 'Y' TO WD-IS-BOT
052800         MOVE 'AhrefsBot' TO WD-BOT-NAME
052900         GO TO 2300-EXIT.
053000     MOVE ZEROES TO WLOG-TRIM-LEN.
053100     INSPECT WS-AGENT-TEXT TALLYING WLOG-TRIM-LEN
053200         FOR ALL 'SEMRUSHBOT'.
053300     IF WLOG-TRIM-LEN > ZERO
053400         MOVE 'Y' TO WD-IS-BOT
053500         MOVE 'SemrushBot' TO WD-BOT-NAME
053600         GO TO 2300-EXIT.
053700     MOVE ZEROES TO WLOG-TRIM-LEN.
053800     INSPECT WS-AGENT-TEXT TALLYING WLOG-TRIM-LEN
053900         FOR ALL 'FACEBOOKEXTERNALHIT'.                           WLOG0031
054000     IF WLOG-TRIM-LEN > ZERO
054100         MOVE 'Y' TO WD-IS-BOT
054200         MOVE 'Facebook' TO WD-BOT-NAME
054300         GO TO 2300-EXIT.
054400     PERFORM 2360-CHECK-GENERIC-BOT THRU 2360-EXIT.               WLOG0042
054500 2300-EXIT.
054600     EXIT.
054700******************************************************************
054800*   2360 - CHECK-GENERIC-BOT.  LOWEST-PRIORITY CATCH-ALL - ANY   *
054900*   OF THE WORDS BOT / CRAWLER / SPIDER ANYWHERE IN THE STRING.  *
055000******************************************************************
055100 2360-CHECK-GENERIC-BOT.
055200     MOVE ZEROES TO WLOG-TRIM-LEN.
055300     INSPECT WS-AGENT-TEXT TALLYING WLOG-TRIM-LEN
055400         FOR ALL 'BOT' 'CRAWLER' 'SPIDER'.
055500     IF WLOG-TRIM-LEN > ZERO
055600         MOVE 'Y' TO WD-IS-BOT
055700         MOVE 'GenericBot' TO WD-BOT-NAME.
055800 2360-EXIT.
055900     EXIT.
056000******************************************************************
056100 2400-WRITE-DETAIL.
056200     WRITE WLOG-WORK-RECORD FROM WD-RECORD.
056300     IF NOT WLOG-WLOGWRK-OK
056400         MOVE 'WLOGWORK' TO FE-FILE-ID
056500         MOVE WLOG-WLOGWRK-STATUS TO FE-FILE-STATUS
056600         MOVE '2400-WRITE' TO FE-PARAGRAPH
056700         PERFORM 9990-FILE-STATUS-ERROR THRU 9990-EXIT.
056800 2400-EXIT.
056900     EXIT.
056910******************************************************************
056920*   8100 - COMPUTE-TRIM-LENGTH.  GENERIC UTILITY - CALLER LOADS    *
056930*   WLOG-TRIM-TEXT LEFT-JUSTIFIED AND READS BACK WLOG-TRIM-LEN,    *
056940*   THE COUNT OF BYTES BEFORE THE FIRST TRAILING BLANK.  ZERO      *
056950*   MEANS THE FIELD WAS ALL SPACES.  A GO TO LOOP, NOT AN INLINE   *
056960*   PERFORM, TO MATCH THE SHOP'S USUAL RANGE-PERFORM STYLE.        *
056970******************************************************************
056980 8100-COMPUTE-TRIM-LENGTH.
056990     MOVE 10 TO WLOG-TRIM-LEN.
057000 8105-TRIM-LOOP.
057010     IF WLOG-TRIM-LEN = 0
057020         GO TO 8100-EXIT.
057030     IF WLOG-TRIM-TEXT (WLOG-TRIM-LEN:1) NOT = SPACE
057040         GO TO 8100-EXIT.
057050     SUBTRACT 1 FROM WLOG-TRIM-LEN.
057060     GO TO 8105-TRIM-LOOP.
057070 8100-EXIT.
057080     EXIT.
057090******************************************************************
057100 9000-TERMINATE.
057200     IF WLOG-LINES-PARSED = ZERO
057300         PERFORM 9900-WRITE-NO-DATA-AUDIT THRU 9900-EXIT
057400         CLOSE ACCESS-LOG WLOG-WORK-DETAIL
057500         MOVE 16 TO RETURN-CODE
057600         STOP RUN.
057700     MOVE SPACES            TO WC-CONTROL-RECORD.
057750     MOVE 'C'               TO WC-RECORD-TYPE.
057800     MOVE WLOG-LINES-READ   TO WC-LINES-READ.
057900     MOVE WLOG-LINES-PARSED TO WC-LINES-PARSED.
058000     MOVE WLOG-LINES-SKIPPED TO WC-LINES-SKIPPED.
058200     WRITE WLOG-WORK-RECORD FROM WC-CONTROL-RECORD.
058300     IF NOT WLOG-WLOGWRK-OK
058400         MOVE 'WLOGWORK' TO FE-FILE-ID
058500         MOVE WLOG-WLOGWRK-STATUS TO FE-FILE-STATUS
058600         MOVE '9000-TRLR' TO FE-PARAGRAPH
058700         PERFORM 9990-FILE-STATUS-ERROR THRU 9990-EXIT.
058800     PERFORM 9960-WRITE-AUDIT THRU 9960-EXIT.
058900     DISPLAY 'WLOG010 LINES READ...... ' WLOG-LINES-READ.
059000     DISPLAY 'WLOG010 LINES PARSED.... ' WLOG-LINES-PARSED.
059100     DISPLAY 'WLOG010 LINES SKIPPED... ' WLOG-LINES-SKIPPED.
059200     CLOSE ACCESS-LOG WLOG-WORK-DETAIL.
059300 9000-EXIT.
059400     EXIT.
059500******************************************************************
059600 9900-WRITE-NO-DATA-AUDIT.
059700     MOVE 'NO VALID LOG ENTRIES FOUND IN ACCESS-LOG - RUN ABORTED'
059800         TO AR-MESSAGE.
059900     PERFORM 9960-WRITE-AUDIT THRU 9960-EXIT.
060000     DISPLAY 'WLOG010 *** NO VALID LOG ENTRIES - RUN ABORTED ***'.
060100 9900-EXIT.
060200     EXIT.
060300******************************************************************
060400*   9950 - OBTAIN-DATE-TIME.  ACCEPT FROM DATE STILL RETURNS A   *
060500*   2-DIGIT YEAR ON THIS COMPILER - WINDOWED PER THE Y2K FIX     *
060600*   (WLOG-0017) RATHER THAN RELYING ON A 4-DIGIT ACCEPT CLAUSE.  *
060700******************************************************************
060800 9950-OBTAIN-DATE-TIME.
060900     ACCEPT WLOG-TODAY-DATE-2 FROM DATE.
061000     IF WTD2-YY < 50                                              WLOG0017
061100         MOVE 20 TO WTD-CCYY-CENTURY                              WLOG0017
061200     ELSE
061300         MOVE 19 TO WTD-CCYY-CENTURY.                             WLOG0017
061400     MOVE WTD2-YY TO WTD-CCYY-YEAR.
061500     MOVE WTD2-MM TO WTD-MM.
061600     MOVE WTD2-DD TO WTD-DD.
061700     ACCEPT WLOG-TODAY-TIME FROM TIME.
061800     MOVE WTT-HH TO WTP-HH.
061900     MOVE WTT-MM TO WTP-MM.
062000     MOVE WTT-SS TO WTP-SS.
062100     MOVE SPACES TO AR-DATE.
062200     MOVE WTD-CCYY TO AR-DATE (1:4).
062300     MOVE '-' TO AR-DATE (5:1).
062400     MOVE WTD-MM TO AR-DATE (6:2).
062500     MOVE '-' TO AR-DATE (8:1).
062600     MOVE WTD-DD TO AR-DATE (9:2).
062700     MOVE WTP-HH TO AR-TIME (1:2).
062800     MOVE ':' TO AR-TIME (3:1).
062900     MOVE WTP-MM TO AR-TIME (4:2).
063000     MOVE ':' TO AR-TIME (6:1).
063100     MOVE WTP-SS TO AR-TIME (8:2).
063200 9950-EXIT.
063300     EXIT.
063400******************************************************************
063500 9960-WRITE-AUDIT.
063600     PERFORM 9950-OBTAIN-DATE-TIME THRU 9950-EXIT.
063700     MOVE 'WLOG010 ' TO AR-PROGRAM.
063800     IF AR-MESSAGE = SPACES
063900         MOVE 'ACCESS-LOG PARSE STEP' TO AR-MESSAGE.
064000     DISPLAY WLOG-AUDIT-RECORD.
064100 9960-EXIT.
064200     EXIT.
064300******************************************************************
064400 9990-FILE-STATUS-ERROR.
064500     DISPLAY WLOG-FILE-ERROR-LINE.
064600     MOVE 12 TO RETURN-CODE.
064700     STOP RUN.
064800 9990-EXIT.
064900     EXIT.
